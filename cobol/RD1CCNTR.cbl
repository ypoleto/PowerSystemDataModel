000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RD1CCNTR.
000300 AUTHOR.        H. ARROYABE.
000400 INSTALLATION.  GERENCIA DE DISTRIBUCION - RED.
000500 DATE-WRITTEN.  08-04-1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900* SISTEMA : RED  (VALIDACION DE MODELO DE DATOS DE LA RED)       *
001000* FUNCION : VALIDACION DE CONECTORES (LINEAS, TRAFOS 2D Y 3D,    *
001100*           SECCIONADORES) CONTRA SUS FICHAS TECNICAS Y LOS      *
001200*           NODOS QUE UNEN. EMITE UN REPORTE DE APROBADOS Y      *
001300*           RECHAZADOS CON EL DETALLE DE LOS MOTIVOS.            *
001400******************************************************************
001500******************************************************************
001600*PETIT/ SA  FECHA-MOD. PROGRAMADOR      DESCRIPCION              *
001700*---------- ---------- ---------------- -------------------------*
001800*           08-04-1987 H. ARROYABE      CREACION DEL PROGRAMA -  *
001900*                                       VALIDACION DE LINEAS Y   *
002000*                                       SECCIONADORES SOLAMENTE  *
002100*           22-09-1987 H. ARROYABE      SE AGREGA VALIDACION DE  *
002200*                                       TRAFOS DE 2 DEVANADOS    *
002300*           14-03-1988 R. QUIROGA V.    SE AGREGA VALIDACION DE  *
002400*                                       TRAFOS DE 3 DEVANADOS    *
002500*           30-11-1988 H. ARROYABE      TOLERANCIA DE 1 KV EN    *
002600*                                       CONTRASTE TIPO-NODO      *
002700*           19-06-1989 R. QUIROGA V.    CORRIGE TOPE MAXIMO DE   *
002800*                                       TABLA DE NODOS EN MEMORIA*
002900*           02-02-1990 H. ARROYABE      SUBTOTALES POR CLASE DE  *
003000*                                       CONECTOR EN EL REPORTE   *
003100*           17-08-1990 M. FIGUEROA P.   CORRIGE BUSQUEDA BINARIA *
003200*                                       DE TIPO DE LINEA         *
003300*           05-01-1991 R. QUIROGA V.    AJUSTE RANGO D-V (0-100%)*
003400*P07714     23-05-1992 H. ARROYABE      NUEVO CAMPO NUM. PARALEL.*
003500*P08220     11-12-1992 M. FIGUEROA P.   VALIDA SUBRED DISTINTA   *
003600*                                       EN TRAFOS 2D Y 3D        *
003700*P09015     19-04-1993 R. QUIROGA V.    CORRIGE COMPARACION      *
003800*                                       TAP-NEUTR FUERA DE RANGO *
003900*P09590     30-09-1993 H. ARROYABE      SE AGREGA CONTROL DE     *
004000*                                       ARCHIVO VACIO EN ENTRADA *
004100*P10102     14-02-1994 M. FIGUEROA P.   AJUSTA TOLERANCIA TENSION*
004200*                                       TIPO-NODO A 1 KV         *
004300*P10680     21-07-1994 R. QUIROGA V.    ESTANDARIZA RUTINA COMUN *
004400*                                       DE ACUMULACION MOTIVOS   *
004500*P11004     03-11-1994 H. ARROYABE      SEPARA VALIDACION GM/BM  *
004600*                                       DE TRAFO 3D EN PARRAFOS  *
004700*P11295     09-01-1995 M. FIGUEROA P.   CIERRE DE ARCHIVOS BAJO  *
004800*                                       CUALQUIER CAMINO DE FIN  *
004900*P24810     18-11-1998 J. CARDENAS S.   REVISION Y2K - FECHAS DE *
005000*                                       CONTROL A 4 DIGITOS      *
005100*P25130     25-01-1999 J. CARDENAS S.   REVISION Y2K - PRUEBAS   *
005200*                                       DE CORTE DE SIGLO OK     *
005300*P29940     06-06-2001 L. RIVERA H.     SE AGREGA TABLA DE TIPOS *
005400*                                       DE TRAFO 3D EN MEMORIA   *
005500*P33218     14-02-2003 L. RIVERA H.     CORRIGE STRING DE        *
005600*                                       MOTIVOS QUE TRUNCABA EL  *
005700*                                       ULTIMO MENSAJE           *
005800*P41022     09-10-2007 A. MENDIZABAL C. AGREGA SUBTOTAL Y TOTAL  *
005900*                                       GENERAL AL CIERRE        *
006000*RITM55501  16-01-2026 R.ESPINOZA T.    REVISION GENERAL DE      *
006100*                                       REGLAS Y AMPLIACION DEL  *
006200*                                       CONTRASTE TIPO-NODO      *
006250*RITM55689  10-08-2026 R.ESPINOZA T.    AGREGA CONSTANTE DE      *
006260*                                       PROGRAMA A LA SALIDA DEL *
006270*                                       ABEND (3001-ERROR)       *
006300*---------- ---------- ---------------- -------------------------*
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200     SELECT E1CONECT  ASSIGN       TO E1CONECT
007300                      FILE STATUS  IS FS-CONECTOR
007400                      ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT E2NODOS   ASSIGN       TO E2NODOS
007700                      FILE STATUS  IS FS-NODOS
007800                      ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT E3TIPLIN  ASSIGN       TO E3TIPLIN
008100                      FILE STATUS  IS FS-TIPLIN
008200                      ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT E4TIP2D   ASSIGN       TO E4TIP2D
008500                      FILE STATUS  IS FS-TIP2D
008600                      ORGANIZATION IS LINE SEQUENTIAL.
008700
008800     SELECT E5TIP3D   ASSIGN       TO E5TIP3D
008900                      FILE STATUS  IS FS-TIP3D
009000                      ORGANIZATION IS LINE SEQUENTIAL.
009100
009200     SELECT S1RPTVAL  ASSIGN       TO S1RPTVAL
009300                      FILE STATUS  IS FS-RPTVAL
009400                      ORGANIZATION IS LINE SEQUENTIAL.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800*
009900 FD  E1CONECT
010000     LABEL RECORDS IS STANDARD.
010100     COPY RDCCNTR.
010200*
010300 FD  E2NODOS
010400     LABEL RECORDS IS STANDARD.
010500     COPY RDCNODO.
010600*
010700 FD  E3TIPLIN
010800     LABEL RECORDS IS STANDARD.
010900     COPY RDCTLIN.
011000*
011100 FD  E4TIP2D
011200     LABEL RECORDS IS STANDARD.
011300     COPY RDT2WTIP.
011400*
011500 FD  E5TIP3D
011600     LABEL RECORDS IS STANDARD.
011700     COPY RDT3WTIP.
011800*
011900 FD  S1RPTVAL
012000     LABEL RECORDS IS STANDARD.
012100     COPY RDRPTLIN.
012200*
012300******************************************************************
012400**       W O R K I N G - S T O R A G E      S E C T I O N       **
012500******************************************************************
012600 WORKING-STORAGE SECTION.
012700*
012800*    TABLA DE NODOS EN MEMORIA - CARGADA UNA VEZ AL INICIO,       *
012900*    SUPONE E2NODOS ORDENADO ASCENDENTE POR UUID (SALIDA DE UN    *
013000*    PASO SORT PREVIO EN EL JCL DE PRODUCCION)                    *
013100 01  WS-TABLA-NODOS.
013200     05 WS-CONT-NODOS         PIC 9(05) COMP-3 VALUE ZEROES.
013250     05 FILLER                PIC X(01).
013300     05 WS-NODO-ENTRADA OCCURS 1 TO 04000 TIMES
013400                        DEPENDING ON WS-CONT-NODOS
013500                        ASCENDING KEY IS TN-UUID
013600                        INDEXED BY NDX-NODO.
013700         10 TN-UUID           PIC X(36).
013800         10 TN-SUBRED         PIC 9(05)       COMP-3.
013900         10 TN-TENSION        PIC 9(05)V9(02) COMP-3.
014000*
014100 01  WS-TABLA-TIPO-LINEA.
014200     05 WS-CONT-TLIN          PIC 9(05) COMP-3 VALUE ZEROES.
014250     05 FILLER                PIC X(01).
014300     05 WS-TLIN-ENTRADA OCCURS 1 TO 02000 TIMES
014400                        DEPENDING ON WS-CONT-TLIN
014500                        ASCENDING KEY IS TT-UUID
014600                        INDEXED BY NDX-TLIN.
014700         10 TT-UUID           PIC X(36).
014800         10 TT-B              PIC S9(05)V9(04) COMP-3.
014900         10 TT-G              PIC S9(05)V9(04) COMP-3.
015000         10 TT-R              PIC S9(05)V9(04) COMP-3.
015100         10 TT-X              PIC S9(05)V9(04) COMP-3.
015200         10 TT-IMAX           PIC S9(05)V9(02) COMP-3.
015300         10 TT-VNOM           PIC S9(05)V9(02) COMP-3.
015400*
015500 01  WS-TABLA-TIPO-TRAFO2D.
015600     05 WS-CONT-T2T           PIC 9(05) COMP-3 VALUE ZEROES.
015650     05 FILLER                PIC X(01).
015700     05 WS-T2T-ENTRADA OCCURS 1 TO 02000 TIMES
015800                       DEPENDING ON WS-CONT-T2T
015900                       ASCENDING KEY IS DT-UUID
016000                       INDEXED BY NDX-T2T.
016100         10 DT-UUID           PIC X(36).
016200         10 DT-RSC            PIC S9(05)V9(04) COMP-3.
016300         10 DT-XSC            PIC S9(05)V9(04) COMP-3.
016400         10 DT-GM             PIC S9(05)V9(04) COMP-3.
016500         10 DT-BM             PIC S9(05)V9(04) COMP-3.
016600         10 DT-SNOM           PIC S9(05)V9(02) COMP-3.
016700         10 DT-VNOM-A         PIC S9(05)V9(02) COMP-3.
016800         10 DT-VNOM-B         PIC S9(05)V9(02) COMP-3.
016900         10 DT-DV             PIC S9(03)V9(02) COMP-3.
017000         10 DT-DPHI           PIC S9(03)V9(02) COMP-3.
017100         10 DT-TAP-NEUTRO     PIC S9(03)       COMP-3.
017200         10 DT-TAP-MIN        PIC S9(03)       COMP-3.
017300         10 DT-TAP-MAX        PIC S9(03)       COMP-3.
017400*
017500 01  WS-TABLA-TIPO-TRAFO3D.
017600     05 WS-CONT-T3T           PIC 9(05) COMP-3 VALUE ZEROES.
017650     05 FILLER                PIC X(01).
017700     05 WS-T3T-ENTRADA OCCURS 1 TO 02000 TIMES
017800                       DEPENDING ON WS-CONT-T3T
017900                       ASCENDING KEY IS TR-UUID
018000                       INDEXED BY NDX-T3T.
018100         10 TR-UUID           PIC X(36).
018200         10 TR-SNOM-A         PIC S9(05)V9(02) COMP-3.
018300         10 TR-SNOM-B         PIC S9(05)V9(02) COMP-3.
018400         10 TR-SNOM-C         PIC S9(05)V9(02) COMP-3.
018500         10 TR-VNOM-A         PIC S9(05)V9(02) COMP-3.
018600         10 TR-VNOM-B         PIC S9(05)V9(02) COMP-3.
018700         10 TR-VNOM-C         PIC S9(05)V9(02) COMP-3.
018800         10 TR-RSC-A          PIC S9(05)V9(04) COMP-3.
018900         10 TR-RSC-B          PIC S9(05)V9(04) COMP-3.
019000         10 TR-RSC-C          PIC S9(05)V9(04) COMP-3.
019100         10 TR-XSC-A          PIC S9(05)V9(04) COMP-3.
019200         10 TR-XSC-B          PIC S9(05)V9(04) COMP-3.
019300         10 TR-XSC-C          PIC S9(05)V9(04) COMP-3.
019400         10 TR-GM             PIC S9(05)V9(04) COMP-3.
019500         10 TR-BM             PIC S9(05)V9(04) COMP-3.
019600         10 TR-DV             PIC S9(03)V9(02) COMP-3.
019700         10 TR-DPHI           PIC S9(03)V9(02) COMP-3.
019800         10 TR-TAP-NEUTRO     PIC S9(03)       COMP-3.
019900         10 TR-TAP-MIN        PIC S9(03)       COMP-3.
020000         10 TR-TAP-MAX        PIC S9(03)       COMP-3.
020100*
020200*    AREAS DE TRABAJO PARA LOS NODOS Y TIPO DEL CONECTOR EN CURSO *
020300 01  WS-DATOS-NODOS.
020400     05 WS-NODO-A-OK          PIC X(01).
020500         88 NODO-A-ENCONTRADO         VALUE 'S'.
020600     05 WS-NODO-A-SUBRED      PIC 9(05)       COMP-3.
020700     05 WS-NODO-A-TENSION     PIC 9(05)V9(02) COMP-3.
020800     05 WS-NODO-B-OK          PIC X(01).
020900         88 NODO-B-ENCONTRADO         VALUE 'S'.
021000     05 WS-NODO-B-SUBRED      PIC 9(05)       COMP-3.
021100     05 WS-NODO-B-TENSION     PIC 9(05)V9(02) COMP-3.
021200     05 WS-NODO-C-OK          PIC X(01).
021300         88 NODO-C-ENCONTRADO         VALUE 'S'.
021400     05 WS-NODO-C-SUBRED      PIC 9(05)       COMP-3.
021500     05 WS-NODO-C-TENSION     PIC 9(05)V9(02) COMP-3.
021600     05 WS-TIPO-OK            PIC X(01).
021700         88 TIPO-ENCONTRADO           VALUE 'S'.
021750     05 FILLER                PIC X(01).
021800*
021900*    ACUMULADOR DE MOTIVOS DE RECHAZO DEL REGISTRO EN CURSO       *
022000 01  WS-MOTIVOS.
022100     05 WS-SW-RECHAZADO       PIC X(01).
022200         88 REG-RECHAZADO             VALUE 'S'.
022300         88 REG-APROBADO              VALUE 'N'.
022400     05 WS-CANT-MOTIVOS       PIC 9(02) COMP.
022500     05 WS-LISTA-MOTIVOS      PIC X(180).
022550     05 WS-LISTA-MOTIVOS-ANT  PIC X(180).
022600     05 WS-MOTIVO-TEXTO       PIC X(60).
022650     05 FILLER                PIC X(01).
022700*
022800*    CONTADORES DE CONTROL - COMP PARA CONTADORES Y SUBINDICES    *
022900 01  WS-CONTADORES.
023000     05 WS-CONT-LEIDOS        PIC 9(07) COMP VALUE ZERO.
023100     05 WS-CONT-APROBADOS     PIC 9(07) COMP VALUE ZERO.
023200     05 WS-CONT-RECHAZADOS    PIC 9(07) COMP VALUE ZERO.
023300     05 WS-TABLA-SUBTOT OCCURS 4 TIMES INDEXED BY NDX-SUB.
023400         10 WS-SUB-CLASE      PIC X(15).
023500         10 WS-SUB-LEIDOS     PIC 9(07) COMP VALUE ZERO.
023600         10 WS-SUB-APROBADOS  PIC 9(07) COMP VALUE ZERO.
023700         10 WS-SUB-RECHAZADOS PIC 9(07) COMP VALUE ZERO.
023750     05 FILLER                PIC X(01).
023800*
023900*    VARIABLES DE CONTROL DE ERRORES - ESTILO WS-ERROR CENTRAL    *
024000 01  WS-ERROR.
024100     05 WS-ACCION             PIC X(30).
024200     05 WS-PARRAFO            PIC X(22).
024250     05 FILLER                PIC X(01).
024260 77  W-PROGRAMA               PIC X(08) VALUE 'RD1CCNTR'.
024300*
024400*    VARIABLES DE CONTROL DE ARCHIVOS - 88 POR ARCHIVO            *
024500 01  WS-CTRL-ARCHIVOS.
024600     05 FS-CONECTOR           PIC X(02) VALUE '00'.
024700         88 E1CONECT-OK               VALUE '00'.
024800     05 FS-NODOS              PIC X(02) VALUE '00'.
024900         88 E2NODOS-OK                VALUE '00'.
025000     05 FS-TIPLIN             PIC X(02) VALUE '00'.
025100         88 E3TIPLIN-OK               VALUE '00'.
025200     05 FS-TIP2D              PIC X(02) VALUE '00'.
025300         88 E4TIP2D-OK                VALUE '00'.
025400     05 FS-TIP3D              PIC X(02) VALUE '00'.
025500         88 E5TIP3D-OK                VALUE '00'.
025600     05 FS-RPTVAL             PIC X(02) VALUE '00'.
025700         88 S1RPTVAL-OK               VALUE '00'.
025800     05 FIN-CONECTOR-SW       PIC X(02) VALUE SPACES.
025900         88 FIN-CONECTOR              VALUE '10'.
026000     05 FIN-NODOS-SW          PIC X(02) VALUE SPACES.
026100         88 FIN-NODOS                 VALUE '10'.
026200     05 FIN-TIPLIN-SW         PIC X(02) VALUE SPACES.
026300         88 FIN-TIPLIN                VALUE '10'.
026400     05 FIN-TIP2D-SW          PIC X(02) VALUE SPACES.
026500         88 FIN-TIP2D                 VALUE '10'.
026600     05 FIN-TIP3D-SW          PIC X(02) VALUE SPACES.
026700         88 FIN-TIP3D                 VALUE '10'.
026750     05 FILLER                PIC X(01).
026800*
026900 PROCEDURE DIVISION.
027000*
027100     PERFORM 1000-INICIO
027200        THRU 1000-INICIO-EXIT.
027300
027400     PERFORM 2000-PROCESO
027500        UNTIL FIN-CONECTOR.
027600
027700     PERFORM 3000-FIN
027800        THRU 3000-FIN-EXIT.
027900
028000     STOP RUN.
028100*
028200*-----------*
028300 1000-INICIO.
028400*-----------*
028500     INITIALIZE WS-CONTADORES.
028600     MOVE 'LINEA'          TO WS-SUB-CLASE(1).
028700     MOVE 'TRAFO-2D'       TO WS-SUB-CLASE(2).
028800     MOVE 'TRAFO-3D'       TO WS-SUB-CLASE(3).
028900     MOVE 'SECCIONADOR'    TO WS-SUB-CLASE(4).
029000
029100     PERFORM 1100-ABRIR-FICHEROS
029200        THRU 1100-ABRIR-FICHEROS-EXIT.
029300
029400     PERFORM 1200-CARGA-NODOS
029500        THRU 1200-CARGA-NODOS-EXIT.
029600
029700     PERFORM 1300-CARGA-TIPO-LINEA
029800        THRU 1300-CARGA-TIPO-LINEA-EXIT.
029900
030000     PERFORM 1400-CARGA-TIPO-TRAFO2D
030100        THRU 1400-CARGA-TIPO-TRAFO2D-EXIT.
030200
030300     PERFORM 1500-CARGA-TIPO-TRAFO3D
030400        THRU 1500-CARGA-TIPO-TRAFO3D-EXIT.
030500
030600     PERFORM 1600-LEE-CONECTOR.
030700*
030800*----------------*
030900 1000-INICIO-EXIT.
031000*----------------*
031100     EXIT.
031200*
031300*-------------------*
031400 1100-ABRIR-FICHEROS.
031500*-------------------*
031600     OPEN INPUT  E1CONECT.
031700     IF NOT E1CONECT-OK
031800        MOVE 'OPEN FICHERO CONECTOR-IN'  TO WS-ACCION
031900        MOVE '1100-ABRIR-FICHEROS'       TO WS-PARRAFO
032000        PERFORM 3001-ERROR
032100     END-IF
032200
032300     OPEN INPUT  E2NODOS.
032400     IF NOT E2NODOS-OK
032500        MOVE 'OPEN FICHERO NODE-REF'     TO WS-ACCION
032600        MOVE '1100-ABRIR-FICHEROS'       TO WS-PARRAFO
032700        PERFORM 3001-ERROR
032800     END-IF
032900
033000     OPEN INPUT  E3TIPLIN.
033100     IF NOT E3TIPLIN-OK
033200        MOVE 'OPEN FICHERO LINE-TYPE-REF'  TO WS-ACCION
033300        MOVE '1100-ABRIR-FICHEROS'         TO WS-PARRAFO
033400        PERFORM 3001-ERROR
033500     END-IF
033600
033700     OPEN INPUT  E4TIP2D.
033800     IF NOT E4TIP2D-OK
033900        MOVE 'OPEN FICHERO TRAFO2D-TYPE-REF' TO WS-ACCION
034000        MOVE '1100-ABRIR-FICHEROS'           TO WS-PARRAFO
034100        PERFORM 3001-ERROR
034200     END-IF
034300
034400     OPEN INPUT  E5TIP3D.
034500     IF NOT E5TIP3D-OK
034600        MOVE 'OPEN FICHERO TRAFO3D-TYPE-REF' TO WS-ACCION
034700        MOVE '1100-ABRIR-FICHEROS'           TO WS-PARRAFO
034800        PERFORM 3001-ERROR
034900     END-IF
035000
035100     OPEN OUTPUT S1RPTVAL.
035200     IF NOT S1RPTVAL-OK
035300        MOVE 'OPEN FICHERO VALIDATION-REPORT' TO WS-ACCION
035400        MOVE '1100-ABRIR-FICHEROS'            TO WS-PARRAFO
035500        PERFORM 3001-ERROR
035600     END-IF.
035700*
035800*------------------------*
035900 1100-ABRIR-FICHEROS-EXIT.
036000*------------------------*
036100     EXIT.
036200*
036300*------------------*
036400 1200-CARGA-NODOS.
036500*------------------*
036600     PERFORM 1210-LEE-NODO
036700        UNTIL FIN-NODOS.
036800     CLOSE E2NODOS.
036900*
037000*-----------------------*
037100 1200-CARGA-NODOS-EXIT.
037200*-----------------------*
037300     EXIT.
037400*
037500 1210-LEE-NODO.
037600*-----------*
037700     READ E2NODOS
037800     AT END
037900        SET FIN-NODOS TO TRUE
038000     NOT AT END
038100        ADD 1 TO WS-CONT-NODOS
038200        MOVE NODO-UUID    TO TN-UUID(WS-CONT-NODOS)
038300        MOVE NODO-SUBRED  TO TN-SUBRED(WS-CONT-NODOS)
038400        MOVE NODO-TENSION TO TN-TENSION(WS-CONT-NODOS)
038500     END-READ.
038600*
038700*---------------------------*
038800 1300-CARGA-TIPO-LINEA.
038900*---------------------------*
039000     PERFORM 1310-LEE-TIPO-LINEA
039100        UNTIL FIN-TIPLIN.
039200     CLOSE E3TIPLIN.
039300*
039400*--------------------------------*
039500 1300-CARGA-TIPO-LINEA-EXIT.
039600*--------------------------------*
039700     EXIT.
039800*
039900 1310-LEE-TIPO-LINEA.
040000*--------------------*
040100     READ E3TIPLIN
040200     AT END
040300        SET FIN-TIPLIN TO TRUE
040400     NOT AT END
040500        ADD 1 TO WS-CONT-TLIN
040600        MOVE TLIN-UUID TO TT-UUID(WS-CONT-TLIN)
040700        MOVE TLIN-B    TO TT-B(WS-CONT-TLIN)
040800        MOVE TLIN-G    TO TT-G(WS-CONT-TLIN)
040900        MOVE TLIN-R    TO TT-R(WS-CONT-TLIN)
041000        MOVE TLIN-X    TO TT-X(WS-CONT-TLIN)
041100        MOVE TLIN-IMAX TO TT-IMAX(WS-CONT-TLIN)
041200        MOVE TLIN-VNOM TO TT-VNOM(WS-CONT-TLIN)
041300     END-READ.
041400*
041500*------------------------------*
041600 1400-CARGA-TIPO-TRAFO2D.
041700*------------------------------*
041800     PERFORM 1410-LEE-TIPO-TRAFO2D
041900        UNTIL FIN-TIP2D.
042000     CLOSE E4TIP2D.
042100*
042200*-----------------------------------*
042300 1400-CARGA-TIPO-TRAFO2D-EXIT.
042400*-----------------------------------*
042500     EXIT.
042600*
042700 1410-LEE-TIPO-TRAFO2D.
042800*-----------------------*
042900     READ E4TIP2D
043000     AT END
043100        SET FIN-TIP2D TO TRUE
043200     NOT AT END
043300        ADD 1 TO WS-CONT-T2T
043400        MOVE T2T-UUID       TO DT-UUID(WS-CONT-T2T)
043500        MOVE T2T-RSC        TO DT-RSC(WS-CONT-T2T)
043600        MOVE T2T-XSC        TO DT-XSC(WS-CONT-T2T)
043700        MOVE T2T-GM         TO DT-GM(WS-CONT-T2T)
043800        MOVE T2T-BM         TO DT-BM(WS-CONT-T2T)
043900        MOVE T2T-SNOM       TO DT-SNOM(WS-CONT-T2T)
044000        MOVE T2T-VNOM-A     TO DT-VNOM-A(WS-CONT-T2T)
044100        MOVE T2T-VNOM-B     TO DT-VNOM-B(WS-CONT-T2T)
044200        MOVE T2T-DV         TO DT-DV(WS-CONT-T2T)
044300        MOVE T2T-DPHI       TO DT-DPHI(WS-CONT-T2T)
044400        MOVE T2T-TAP-NEUTRO TO DT-TAP-NEUTRO(WS-CONT-T2T)
044500        MOVE T2T-TAP-MIN    TO DT-TAP-MIN(WS-CONT-T2T)
044600        MOVE T2T-TAP-MAX    TO DT-TAP-MAX(WS-CONT-T2T)
044700     END-READ.
044800*
044900*------------------------------*
045000 1500-CARGA-TIPO-TRAFO3D.
045100*------------------------------*
045200     PERFORM 1510-LEE-TIPO-TRAFO3D
045300        UNTIL FIN-TIP3D.
045400     CLOSE E5TIP3D.
045500*
045600*-----------------------------------*
045700 1500-CARGA-TIPO-TRAFO3D-EXIT.
045800*-----------------------------------*
045900     EXIT.
046000*
046100 1510-LEE-TIPO-TRAFO3D.
046200*-----------------------*
046300     READ E5TIP3D
046400     AT END
046500        SET FIN-TIP3D TO TRUE
046600     NOT AT END
046700        ADD 1 TO WS-CONT-T3T
046800        MOVE T3T-UUID       TO TR-UUID(WS-CONT-T3T)
046900        MOVE T3T-SNOM-A     TO TR-SNOM-A(WS-CONT-T3T)
047000        MOVE T3T-SNOM-B     TO TR-SNOM-B(WS-CONT-T3T)
047100        MOVE T3T-SNOM-C     TO TR-SNOM-C(WS-CONT-T3T)
047200        MOVE T3T-VNOM-A     TO TR-VNOM-A(WS-CONT-T3T)
047300        MOVE T3T-VNOM-B     TO TR-VNOM-B(WS-CONT-T3T)
047400        MOVE T3T-VNOM-C     TO TR-VNOM-C(WS-CONT-T3T)
047500        MOVE T3T-RSC-A      TO TR-RSC-A(WS-CONT-T3T)
047600        MOVE T3T-RSC-B      TO TR-RSC-B(WS-CONT-T3T)
047700        MOVE T3T-RSC-C      TO TR-RSC-C(WS-CONT-T3T)
047800        MOVE T3T-XSC-A      TO TR-XSC-A(WS-CONT-T3T)
047900        MOVE T3T-XSC-B      TO TR-XSC-B(WS-CONT-T3T)
048000        MOVE T3T-XSC-C      TO TR-XSC-C(WS-CONT-T3T)
048100        MOVE T3T-GM         TO TR-GM(WS-CONT-T3T)
048200        MOVE T3T-BM         TO TR-BM(WS-CONT-T3T)
048300        MOVE T3T-DV         TO TR-DV(WS-CONT-T3T)
048400        MOVE T3T-DPHI       TO TR-DPHI(WS-CONT-T3T)
048500        MOVE T3T-TAP-NEUTRO TO TR-TAP-NEUTRO(WS-CONT-T3T)
048600        MOVE T3T-TAP-MIN    TO TR-TAP-MIN(WS-CONT-T3T)
048700        MOVE T3T-TAP-MAX    TO TR-TAP-MAX(WS-CONT-T3T)
048800     END-READ.
048900*
049000*-----------------*
049100 1600-LEE-CONECTOR.
049200*-----------------*
049300     READ E1CONECT
049400     AT END
049500        SET FIN-CONECTOR TO TRUE
049600     NOT AT END
049700        ADD 1 TO WS-CONT-LEIDOS
049800     END-READ.
049900*
050000*------------*
050100 2000-PROCESO.
050200*------------*
050300     INITIALIZE WS-MOTIVOS.
050400     SET REG-APROBADO TO TRUE.
050500
050600     PERFORM 2100-BUSCA-REFERENCIAS
050700        THRU 2100-BUSCA-REFERENCIAS-EXIT.
050800
050900     PERFORM 2200-VALIDA-COMUN
051000        THRU 2200-VALIDA-COMUN-EXIT.
051100
051200     PERFORM 2300-VALIDA-CONECTOR
051300        THRU 2300-VALIDA-CONECTOR-EXIT.
051400
051500     PERFORM 2900-ESCRIBE-DETALLE
051600        THRU 2900-ESCRIBE-DETALLE-EXIT.
051700
051800     PERFORM 2950-ACTUALIZA-CONTADORES
051900        THRU 2950-ACTUALIZA-CONTADORES-EXIT.
052000
052100     PERFORM 1600-LEE-CONECTOR.
052200*
052300*-----------------*
052400 2000-PROCESO-EXIT.
052500*-----------------*
052600     EXIT.
052700*
052800*---------------------------*
052900 2100-BUSCA-REFERENCIAS.
053000*---------------------------*
053100     MOVE 'N' TO WS-NODO-A-OK  WS-NODO-B-OK  WS-NODO-C-OK.
053200
053300     SEARCH ALL WS-NODO-ENTRADA
053400        AT END
053500           CONTINUE
053600        WHEN TN-UUID(NDX-NODO) = CNTR-NODO-A-ID
053700           MOVE 'S'                    TO WS-NODO-A-OK
053800           MOVE TN-SUBRED(NDX-NODO)    TO WS-NODO-A-SUBRED
053900           MOVE TN-TENSION(NDX-NODO)   TO WS-NODO-A-TENSION
054000     END-SEARCH.
054100
054200     SEARCH ALL WS-NODO-ENTRADA
054300        AT END
054400           CONTINUE
054500        WHEN TN-UUID(NDX-NODO) = CNTR-NODO-B-ID
054600           MOVE 'S'                    TO WS-NODO-B-OK
054700           MOVE TN-SUBRED(NDX-NODO)    TO WS-NODO-B-SUBRED
054800           MOVE TN-TENSION(NDX-NODO)   TO WS-NODO-B-TENSION
054900     END-SEARCH.
055000
055100     IF CNTR-ES-TRAFO-3D
055200        SEARCH ALL WS-NODO-ENTRADA
055300           AT END
055400              CONTINUE
055500           WHEN TN-UUID(NDX-NODO) = T3D-NODO-C-ID
055600              MOVE 'S'                    TO WS-NODO-C-OK
055700              MOVE TN-SUBRED(NDX-NODO)    TO WS-NODO-C-SUBRED
055800              MOVE TN-TENSION(NDX-NODO)   TO WS-NODO-C-TENSION
055900        END-SEARCH
056000     END-IF.
056100*
056200*--------------------------------*
056300 2100-BUSCA-REFERENCIAS-EXIT.
056400*--------------------------------*
056500     EXIT.
056600*
056700*---------------------*
056800 2200-VALIDA-COMUN.
056900*---------------------*
057000     IF NOT NODO-A-ENCONTRADO OR NOT NODO-B-ENCONTRADO
057100        MOVE 'NODO A O NODO B NO EXISTE EN NODE-REF' TO
057200                                              WS-MOTIVO-TEXTO
057300        PERFORM 2999-AGREGA-MOTIVO
057400           THRU 2999-AGREGA-MOTIVO-EXIT
057500     ELSE
057600        IF CNTR-NODO-A-ID = CNTR-NODO-B-ID
057700           MOVE 'NODO A ES IGUAL A NODO B' TO WS-MOTIVO-TEXTO
057800           PERFORM 2999-AGREGA-MOTIVO
057900              THRU 2999-AGREGA-MOTIVO-EXIT
058000        END-IF
058100     END-IF.
058200*
058300*--------------------------*
058400 2200-VALIDA-COMUN-EXIT.
058500*--------------------------*
058600     EXIT.
058700*
058800*------------------------*
058900 2300-VALIDA-CONECTOR.
059000*------------------------*
059100     EVALUATE TRUE
059200        WHEN CNTR-ES-LINEA
059300           PERFORM 2310-VALIDA-LINEA
059400              THRU 2310-VALIDA-LINEA-EXIT
059500        WHEN CNTR-ES-TRAFO-2D
059600           PERFORM 2320-VALIDA-TRAFO-2D
059700              THRU 2320-VALIDA-TRAFO-2D-EXIT
059800        WHEN CNTR-ES-TRAFO-3D
059900           PERFORM 2330-VALIDA-TRAFO-3D
060000              THRU 2330-VALIDA-TRAFO-3D-EXIT
060100        WHEN CNTR-ES-SWITCH
060200           PERFORM 2340-VALIDA-SWITCH
060300              THRU 2340-VALIDA-SWITCH-EXIT
060400     END-EVALUATE.
060500*
060600*-----------------------------*
060700 2300-VALIDA-CONECTOR-EXIT.
060800*-----------------------------*
060900     EXIT.
061000*
061100*-------------------*
061200 2310-VALIDA-LINEA.
061300*-------------------*
061400     PERFORM 2311-VALIDA-TIPO-LINEA
061500        THRU 2311-VALIDA-TIPO-LINEA-EXIT.
061600
061700     IF NODO-A-ENCONTRADO AND NODO-B-ENCONTRADO
061800        IF WS-NODO-A-SUBRED NOT = WS-NODO-B-SUBRED
061900           MOVE 'LINEA CAMBIA DE SUBRED ENTRE NODO A Y B'
062000                                        TO WS-MOTIVO-TEXTO
062100           PERFORM 2999-AGREGA-MOTIVO
062200              THRU 2999-AGREGA-MOTIVO-EXIT
062300        END-IF
062400        IF WS-NODO-A-TENSION NOT = WS-NODO-B-TENSION
062500           MOVE 'LINEA CAMBIA DE TENSION ENTRE NODO A Y B'
062600                                        TO WS-MOTIVO-TEXTO
062700           PERFORM 2999-AGREGA-MOTIVO
062800              THRU 2999-AGREGA-MOTIVO-EXIT
062900        END-IF
063000     END-IF.
063100
063200     IF LIN-LARGO NOT > ZERO
063300        MOVE 'LARGO DE LINEA DEBE SER MAYOR QUE CERO'
063400                                        TO WS-MOTIVO-TEXTO
063500        PERFORM 2999-AGREGA-MOTIVO
063600           THRU 2999-AGREGA-MOTIVO-EXIT
063700     END-IF.
063800*
063900*------------------------*
064000 2310-VALIDA-LINEA-EXIT.
064100*------------------------*
064200     EXIT.
064300*
064400*------------------------*
064500 2311-VALIDA-TIPO-LINEA.
064600*------------------------*
064700     SET TIPO-ENCONTRADO TO FALSE.
064800     MOVE 'N' TO WS-TIPO-OK.
064900
065000     SEARCH ALL WS-TLIN-ENTRADA
065100        AT END
065200           CONTINUE
065300        WHEN TT-UUID(NDX-TLIN) = LIN-TIPO-ID
065400           MOVE 'S' TO WS-TIPO-OK
065500     END-SEARCH.
065600
065700     IF NOT TIPO-ENCONTRADO
065800        MOVE 'FICHA TECNICA DE LINEA NO ENCONTRADA'
065900                                        TO WS-MOTIVO-TEXTO
066000        PERFORM 2999-AGREGA-MOTIVO
066100           THRU 2999-AGREGA-MOTIVO-EXIT
066200     ELSE
066300        IF TT-B(NDX-TLIN) < ZERO
066400           MOVE 'SUSCEPTANCIA B DE TIPO LINEA NEGATIVA'
066500                                        TO WS-MOTIVO-TEXTO
066600           PERFORM 2999-AGREGA-MOTIVO
066700              THRU 2999-AGREGA-MOTIVO-EXIT
066800        END-IF
066900        IF TT-G(NDX-TLIN) < ZERO
067000           MOVE 'CONDUCTANCIA G DE TIPO LINEA NEGATIVA'
067100                                        TO WS-MOTIVO-TEXTO
067200           PERFORM 2999-AGREGA-MOTIVO
067300              THRU 2999-AGREGA-MOTIVO-EXIT
067400        END-IF
067500        IF TT-R(NDX-TLIN) NOT > ZERO
067600           MOVE 'RESISTENCIA R DE TIPO LINEA DEBE SER > 0'
067700                                        TO WS-MOTIVO-TEXTO
067800           PERFORM 2999-AGREGA-MOTIVO
067900              THRU 2999-AGREGA-MOTIVO-EXIT
068000        END-IF
068100        IF TT-X(NDX-TLIN) NOT > ZERO
068200           MOVE 'REACTANCIA X DE TIPO LINEA DEBE SER > 0'
068300                                        TO WS-MOTIVO-TEXTO
068400           PERFORM 2999-AGREGA-MOTIVO
068500              THRU 2999-AGREGA-MOTIVO-EXIT
068600        END-IF
068700        IF TT-IMAX(NDX-TLIN) NOT > ZERO
068800           MOVE 'CORRIENTE MAXIMA DEBE SER > 0'
068900                                        TO WS-MOTIVO-TEXTO
069000           PERFORM 2999-AGREGA-MOTIVO
069100              THRU 2999-AGREGA-MOTIVO-EXIT
069200        END-IF
069300        IF TT-VNOM(NDX-TLIN) NOT > ZERO
069400           MOVE 'TENSION NOMINAL DE TIPO LINEA DEBE SER > 0'
069500                                        TO WS-MOTIVO-TEXTO
069600           PERFORM 2999-AGREGA-MOTIVO
069700              THRU 2999-AGREGA-MOTIVO-EXIT
069800        END-IF
069900     END-IF.
070000*
070100*-----------------------------*
070200 2311-VALIDA-TIPO-LINEA-EXIT.
070300*-----------------------------*
070400     EXIT.
070500*
070600*----------------------*
070700 2320-VALIDA-TRAFO-2D.
070800*----------------------*
070900     PERFORM 2321-VALIDA-TIPO-TRAFO2D
071000        THRU 2321-VALIDA-TIPO-TRAFO2D-EXIT.
071100
071200     IF TIPO-ENCONTRADO
071300        IF T2D-TAP-POS < DT-TAP-MIN(NDX-T2T) OR
071400           T2D-TAP-POS > DT-TAP-MAX(NDX-T2T)
071500           MOVE 'TAP-POS FUERA DE RANGO TAP-MIN/TAP-MAX'
071600                                        TO WS-MOTIVO-TEXTO
071700           PERFORM 2999-AGREGA-MOTIVO
071800              THRU 2999-AGREGA-MOTIVO-EXIT
071900        END-IF
072000     END-IF.
072100
072200     IF NODO-A-ENCONTRADO AND NODO-B-ENCONTRADO
072300        IF WS-NODO-A-TENSION = WS-NODO-B-TENSION
072400           MOVE 'TRAFO 2D NO CAMBIA DE NIVEL DE TENSION'
072500                                        TO WS-MOTIVO-TEXTO
072600           PERFORM 2999-AGREGA-MOTIVO
072700              THRU 2999-AGREGA-MOTIVO-EXIT
072800        END-IF
072900        IF WS-NODO-A-SUBRED = WS-NODO-B-SUBRED
073000           MOVE 'TRAFO 2D NO CAMBIA DE SUBRED'
073100                                        TO WS-MOTIVO-TEXTO
073200           PERFORM 2999-AGREGA-MOTIVO
073300              THRU 2999-AGREGA-MOTIVO-EXIT
073400        END-IF
073500     END-IF.
073600
073700     IF TIPO-ENCONTRADO AND NODO-A-ENCONTRADO
073800        IF DT-VNOM-A(NDX-T2T) NOT = WS-NODO-A-TENSION
073900           IF (DT-VNOM-A(NDX-T2T) - WS-NODO-A-TENSION) NOT
074000              BETWEEN -1.00 AND 1.00
074100              MOVE 'TENSION TIPO A NO CALZA CON NODO A (1KV)'
074200                                        TO WS-MOTIVO-TEXTO
074300              PERFORM 2999-AGREGA-MOTIVO
074400                 THRU 2999-AGREGA-MOTIVO-EXIT
074500           END-IF
074600        END-IF
074700     END-IF.
074800
074900     IF TIPO-ENCONTRADO AND NODO-B-ENCONTRADO
075000        IF DT-VNOM-B(NDX-T2T) NOT = WS-NODO-B-TENSION
075100           IF (DT-VNOM-B(NDX-T2T) - WS-NODO-B-TENSION) NOT
075200              BETWEEN -1.00 AND 1.00
075300              MOVE 'TENSION TIPO B NO CALZA CON NODO B (1KV)'
075400                                        TO WS-MOTIVO-TEXTO
075500              PERFORM 2999-AGREGA-MOTIVO
075600                 THRU 2999-AGREGA-MOTIVO-EXIT
075700           END-IF
075800        END-IF
075900     END-IF.
076000*
076100*---------------------------*
076200 2320-VALIDA-TRAFO-2D-EXIT.
076300*---------------------------*
076400     EXIT.
076500*
076600*---------------------------*
076700 2321-VALIDA-TIPO-TRAFO2D.
076800*---------------------------*
076900     SET TIPO-ENCONTRADO TO FALSE.
077000     MOVE 'N' TO WS-TIPO-OK.
077100
077200     SEARCH ALL WS-T2T-ENTRADA
077300        AT END
077400           CONTINUE
077500        WHEN DT-UUID(NDX-T2T) = T2D-TIPO-ID
077600           MOVE 'S' TO WS-TIPO-OK
077700     END-SEARCH.
077800
077900     IF NOT TIPO-ENCONTRADO
078000        MOVE 'FICHA TECNICA DE TRAFO 2D NO ENCONTRADA'
078100                                        TO WS-MOTIVO-TEXTO
078200        PERFORM 2999-AGREGA-MOTIVO
078300           THRU 2999-AGREGA-MOTIVO-EXIT
078400     ELSE
078500        IF DT-GM(NDX-T2T) < ZERO
078600           MOVE 'GM DE TRAFO 2D NO PUEDE SER NEGATIVO'
078700                                        TO WS-MOTIVO-TEXTO
078800           PERFORM 2999-AGREGA-MOTIVO
078900              THRU 2999-AGREGA-MOTIVO-EXIT
079000        END-IF
079100        IF DT-BM(NDX-T2T) > ZERO
079200           MOVE 'BM DE TRAFO 2D NO PUEDE SER POSITIVO'
079300                                        TO WS-MOTIVO-TEXTO
079400           PERFORM 2999-AGREGA-MOTIVO
079500              THRU 2999-AGREGA-MOTIVO-EXIT
079600        END-IF
079700        IF DT-SNOM(NDX-T2T) NOT > ZERO
079800           MOVE 'S-RATED DE TRAFO 2D DEBE SER > 0'
079900                                        TO WS-MOTIVO-TEXTO
080000           PERFORM 2999-AGREGA-MOTIVO
080100              THRU 2999-AGREGA-MOTIVO-EXIT
080200        END-IF
080300        IF DT-VNOM-A(NDX-T2T) NOT > ZERO
080400           MOVE 'V-RATED-A DE TRAFO 2D DEBE SER > 0'
080500                                        TO WS-MOTIVO-TEXTO
080600           PERFORM 2999-AGREGA-MOTIVO
080700              THRU 2999-AGREGA-MOTIVO-EXIT
080800        END-IF
080900        IF DT-VNOM-B(NDX-T2T) NOT > ZERO
081000           MOVE 'V-RATED-B DE TRAFO 2D DEBE SER > 0'
081100                                        TO WS-MOTIVO-TEXTO
081200           PERFORM 2999-AGREGA-MOTIVO
081300              THRU 2999-AGREGA-MOTIVO-EXIT
081400        END-IF
081500        IF DT-XSC(NDX-T2T) NOT > ZERO
081600           MOVE 'X-SC DE TRAFO 2D DEBE SER > 0'
081700                                        TO WS-MOTIVO-TEXTO
081800           PERFORM 2999-AGREGA-MOTIVO
081900              THRU 2999-AGREGA-MOTIVO-EXIT
082000        END-IF
082100        IF DT-DV(NDX-T2T) < ZERO OR DT-DV(NDX-T2T) > 100.00
082200           MOVE 'D-V DE TRAFO 2D FUERA DE RANGO 0-100%'
082300                                        TO WS-MOTIVO-TEXTO
082400           PERFORM 2999-AGREGA-MOTIVO
082500              THRU 2999-AGREGA-MOTIVO-EXIT
082600        END-IF
082700        IF DT-TAP-MIN(NDX-T2T) > DT-TAP-MAX(NDX-T2T)
082800           MOVE 'TAP-MIN MAYOR QUE TAP-MAX EN TRAFO 2D'
082900                                        TO WS-MOTIVO-TEXTO
083000           PERFORM 2999-AGREGA-MOTIVO
083100              THRU 2999-AGREGA-MOTIVO-EXIT
083200        END-IF
083300        IF DT-TAP-NEUTRO(NDX-T2T) < DT-TAP-MIN(NDX-T2T) OR
083400           DT-TAP-NEUTRO(NDX-T2T) > DT-TAP-MAX(NDX-T2T)
083500           MOVE 'TAP-NEUTR FUERA DE TAP-MIN/TAP-MAX EN 2D'
083600                                        TO WS-MOTIVO-TEXTO
083700           PERFORM 2999-AGREGA-MOTIVO
083800              THRU 2999-AGREGA-MOTIVO-EXIT
083900        END-IF
084000     END-IF.
084100*
084200*--------------------------------*
084300 2321-VALIDA-TIPO-TRAFO2D-EXIT.
084400*--------------------------------*
084500     EXIT.
084600*
084700*----------------------*
084800 2330-VALIDA-TRAFO-3D.
084900*----------------------*
085000     PERFORM 2331-VALIDA-TIPO-TRAFO3D
085100        THRU 2331-VALIDA-TIPO-TRAFO3D-EXIT.
085200
085300     IF TIPO-ENCONTRADO
085400        IF T3D-TAP-POS < TR-TAP-MIN(NDX-T3T) OR
085500           T3D-TAP-POS > TR-TAP-MAX(NDX-T3T)
085600           MOVE 'TAP-POS FUERA DE RANGO TAP-MIN/TAP-MAX 3D'
085700                                        TO WS-MOTIVO-TEXTO
085800           PERFORM 2999-AGREGA-MOTIVO
085900              THRU 2999-AGREGA-MOTIVO-EXIT
086000        END-IF
086100     END-IF.
086200
086300     IF NODO-A-ENCONTRADO AND NODO-B-ENCONTRADO
086400        IF WS-NODO-A-TENSION = WS-NODO-B-TENSION
086500           MOVE 'NODO A Y B COMPARTEN NIVEL DE TENSION (3D)'
086600                                        TO WS-MOTIVO-TEXTO
086700           PERFORM 2999-AGREGA-MOTIVO
086800              THRU 2999-AGREGA-MOTIVO-EXIT
086900        END-IF
087000        IF WS-NODO-A-SUBRED = WS-NODO-B-SUBRED
087100           MOVE 'NODO A Y B COMPARTEN SUBRED (3D)'
087200                                        TO WS-MOTIVO-TEXTO
087300           PERFORM 2999-AGREGA-MOTIVO
087400              THRU 2999-AGREGA-MOTIVO-EXIT
087500        END-IF
087600     END-IF.
087700
087800     IF NODO-A-ENCONTRADO AND NODO-C-ENCONTRADO
087900        IF WS-NODO-A-TENSION = WS-NODO-C-TENSION
088000           MOVE 'NODO A Y C COMPARTEN NIVEL DE TENSION (3D)'
088100                                        TO WS-MOTIVO-TEXTO
088200           PERFORM 2999-AGREGA-MOTIVO
088300              THRU 2999-AGREGA-MOTIVO-EXIT
088400        END-IF
088500        IF WS-NODO-A-SUBRED = WS-NODO-C-SUBRED
088600           MOVE 'NODO A Y C COMPARTEN SUBRED (3D)'
088700                                        TO WS-MOTIVO-TEXTO
088800           PERFORM 2999-AGREGA-MOTIVO
088900              THRU 2999-AGREGA-MOTIVO-EXIT
089000        END-IF
089100     END-IF.
089200
089300     IF NODO-B-ENCONTRADO AND NODO-C-ENCONTRADO
089400        IF WS-NODO-B-TENSION = WS-NODO-C-TENSION
089500           MOVE 'NODO B Y C COMPARTEN NIVEL DE TENSION (3D)'
089600                                        TO WS-MOTIVO-TEXTO
089700           PERFORM 2999-AGREGA-MOTIVO
089800              THRU 2999-AGREGA-MOTIVO-EXIT
089900        END-IF
090000        IF WS-NODO-B-SUBRED = WS-NODO-C-SUBRED
090100           MOVE 'NODO B Y C COMPARTEN SUBRED (3D)'
090200                                        TO WS-MOTIVO-TEXTO
090300           PERFORM 2999-AGREGA-MOTIVO
090400              THRU 2999-AGREGA-MOTIVO-EXIT
090500        END-IF
090600     END-IF.
090700
090800     IF TIPO-ENCONTRADO AND NODO-A-ENCONTRADO
090900        IF (TR-VNOM-A(NDX-T3T) - WS-NODO-A-TENSION) NOT
091000           BETWEEN -1.00 AND 1.00
091100           MOVE 'TENSION TIPO A NO CALZA CON NODO A (3D-1KV)'
091200                                        TO WS-MOTIVO-TEXTO
091300           PERFORM 2999-AGREGA-MOTIVO
091400              THRU 2999-AGREGA-MOTIVO-EXIT
091500        END-IF
091600     END-IF.
091700
091800     IF TIPO-ENCONTRADO AND NODO-B-ENCONTRADO
091900        IF (TR-VNOM-B(NDX-T3T) - WS-NODO-B-TENSION) NOT
092000           BETWEEN -1.00 AND 1.00
092100           MOVE 'TENSION TIPO B NO CALZA CON NODO B (3D-1KV)'
092200                                        TO WS-MOTIVO-TEXTO
092300           PERFORM 2999-AGREGA-MOTIVO
092400              THRU 2999-AGREGA-MOTIVO-EXIT
092500        END-IF
092600     END-IF.
092700
092800     IF TIPO-ENCONTRADO AND NODO-C-ENCONTRADO
092900        IF (TR-VNOM-C(NDX-T3T) - WS-NODO-C-TENSION) NOT
093000           BETWEEN -1.00 AND 1.00
093100           MOVE 'TENSION TIPO C NO CALZA CON NODO C (3D-1KV)'
093200                                        TO WS-MOTIVO-TEXTO
093300           PERFORM 2999-AGREGA-MOTIVO
093400              THRU 2999-AGREGA-MOTIVO-EXIT
093500        END-IF
093600     END-IF.
093700*
093800*---------------------------*
093900 2330-VALIDA-TRAFO-3D-EXIT.
094000*---------------------------*
094100     EXIT.
094200*
094300*---------------------------*
094400 2331-VALIDA-TIPO-TRAFO3D.
094500*---------------------------*
094600     SET TIPO-ENCONTRADO TO FALSE.
094700     MOVE 'N' TO WS-TIPO-OK.
094800
094900     SEARCH ALL WS-T3T-ENTRADA
095000        AT END
095100           CONTINUE
095200        WHEN TR-UUID(NDX-T3T) = T3D-TIPO-ID
095300           MOVE 'S' TO WS-TIPO-OK
095400     END-SEARCH.
095500
095600     IF NOT TIPO-ENCONTRADO
095700        MOVE 'FICHA TECNICA DE TRAFO 3D NO ENCONTRADA'
095800                                        TO WS-MOTIVO-TEXTO
095900        PERFORM 2999-AGREGA-MOTIVO
096000           THRU 2999-AGREGA-MOTIVO-EXIT
096100     ELSE
096200        IF TR-GM(NDX-T3T) < ZERO
096300           MOVE 'GM DE TRAFO 3D NO PUEDE SER NEGATIVO'
096400                                        TO WS-MOTIVO-TEXTO
096500           PERFORM 2999-AGREGA-MOTIVO
096600              THRU 2999-AGREGA-MOTIVO-EXIT
096700        END-IF
096800        IF TR-DPHI(NDX-T3T) < ZERO
096900           MOVE 'D-PHI DE TRAFO 3D NO PUEDE SER NEGATIVO'
097000                                        TO WS-MOTIVO-TEXTO
097100           PERFORM 2999-AGREGA-MOTIVO
097200              THRU 2999-AGREGA-MOTIVO-EXIT
097300        END-IF
097400        IF TR-SNOM-A(NDX-T3T) NOT > ZERO OR
097500           TR-SNOM-B(NDX-T3T) NOT > ZERO OR
097600           TR-SNOM-C(NDX-T3T) NOT > ZERO
097700           MOVE 'S-RATED A/B/C DE TRAFO 3D DEBE SER > 0'
097800                                        TO WS-MOTIVO-TEXTO
097900           PERFORM 2999-AGREGA-MOTIVO
098000              THRU 2999-AGREGA-MOTIVO-EXIT
098100        END-IF
098200        IF TR-VNOM-A(NDX-T3T) NOT > ZERO OR
098300           TR-VNOM-B(NDX-T3T) NOT > ZERO OR
098400           TR-VNOM-C(NDX-T3T) NOT > ZERO
098500           MOVE 'V-RATED A/B/C DE TRAFO 3D DEBE SER > 0'
098600                                        TO WS-MOTIVO-TEXTO
098700           PERFORM 2999-AGREGA-MOTIVO
098800              THRU 2999-AGREGA-MOTIVO-EXIT
098900        END-IF
099000        IF TR-RSC-A(NDX-T3T) NOT > ZERO OR
099100           TR-RSC-B(NDX-T3T) NOT > ZERO OR
099200           TR-RSC-C(NDX-T3T) NOT > ZERO
099300           MOVE 'R-SC A/B/C DE TRAFO 3D DEBE SER > 0'
099400                                        TO WS-MOTIVO-TEXTO
099500           PERFORM 2999-AGREGA-MOTIVO
099600              THRU 2999-AGREGA-MOTIVO-EXIT
099700        END-IF
099800        IF TR-XSC-A(NDX-T3T) NOT > ZERO OR
099900           TR-XSC-B(NDX-T3T) NOT > ZERO OR
100000           TR-XSC-C(NDX-T3T) NOT > ZERO
100100           MOVE 'X-SC A/B/C DE TRAFO 3D DEBE SER > 0'
100200                                        TO WS-MOTIVO-TEXTO
100300           PERFORM 2999-AGREGA-MOTIVO
100400              THRU 2999-AGREGA-MOTIVO-EXIT
100500        END-IF
100600        IF TR-BM(NDX-T3T) > ZERO
100700           MOVE 'BM DE TRAFO 3D NO PUEDE SER POSITIVO'
100800                                        TO WS-MOTIVO-TEXTO
100900           PERFORM 2999-AGREGA-MOTIVO
101000              THRU 2999-AGREGA-MOTIVO-EXIT
101100        END-IF
101200        IF TR-DV(NDX-T3T) < ZERO OR TR-DV(NDX-T3T) > 100.00
101300           MOVE 'D-V DE TRAFO 3D FUERA DE RANGO 0-100%'
101400                                        TO WS-MOTIVO-TEXTO
101500           PERFORM 2999-AGREGA-MOTIVO
101600              THRU 2999-AGREGA-MOTIVO-EXIT
101700        END-IF
101800        IF TR-TAP-MIN(NDX-T3T) > TR-TAP-MAX(NDX-T3T)
101900           MOVE 'TAP-MIN MAYOR QUE TAP-MAX EN TRAFO 3D'
102000                                        TO WS-MOTIVO-TEXTO
102100           PERFORM 2999-AGREGA-MOTIVO
102200              THRU 2999-AGREGA-MOTIVO-EXIT
102300        END-IF
102400        IF TR-TAP-NEUTRO(NDX-T3T) < TR-TAP-MIN(NDX-T3T) OR
102500           TR-TAP-NEUTRO(NDX-T3T) > TR-TAP-MAX(NDX-T3T)
102600           MOVE 'TAP-NEUTR FUERA DE TAP-MIN/TAP-MAX EN 3D'
102700                                        TO WS-MOTIVO-TEXTO
102800           PERFORM 2999-AGREGA-MOTIVO
102900              THRU 2999-AGREGA-MOTIVO-EXIT
103000        END-IF
103100     END-IF.
103200*
103300*--------------------------------*
103400 2331-VALIDA-TIPO-TRAFO3D-EXIT.
103500*--------------------------------*
103600     EXIT.
103700*
103800*---------------------*
103900 2340-VALIDA-SWITCH.
104000*---------------------*
104100     IF NODO-A-ENCONTRADO AND NODO-B-ENCONTRADO
104200        IF WS-NODO-A-TENSION NOT = WS-NODO-B-TENSION
104300           MOVE 'SECCIONADOR CAMBIA DE NIVEL DE TENSION'
104400                                        TO WS-MOTIVO-TEXTO
104500           PERFORM 2999-AGREGA-MOTIVO
104600              THRU 2999-AGREGA-MOTIVO-EXIT
104700        END-IF
104800     END-IF.
104900*
105000*--------------------------*
105100 2340-VALIDA-SWITCH-EXIT.
105200*--------------------------*
105300     EXIT.
105400*
105500*------------------------*
105600 2900-ESCRIBE-DETALLE.
105700*------------------------*
105800     INITIALIZE REG-REPORTE-VALIDACION.
105900     SET RPT-ES-DETALLE TO TRUE.
106000     MOVE CNTR-ID   TO RPT-UUID-ID.
106100
106200     EVALUATE TRUE
106300        WHEN CNTR-ES-LINEA
106400           MOVE 'LINEA'       TO RPT-CLASE-REGISTRO
106500        WHEN CNTR-ES-TRAFO-2D
106600           MOVE 'TRAFO-2D'    TO RPT-CLASE-REGISTRO
106700        WHEN CNTR-ES-TRAFO-3D
106800           MOVE 'TRAFO-3D'    TO RPT-CLASE-REGISTRO
106900        WHEN CNTR-ES-SWITCH
107000           MOVE 'SECCIONADOR' TO RPT-CLASE-REGISTRO
107100     END-EVALUATE.
107200
107300     IF REG-RECHAZADO
107400        SET RPT-RECHAZADO TO TRUE
107500        MOVE WS-LISTA-MOTIVOS TO RPT-MOTIVOS
107600     ELSE
107700        SET RPT-APROBADO TO TRUE
107800        MOVE SPACES TO RPT-MOTIVOS
107900     END-IF.
108000
108100     WRITE REG-REPORTE-VALIDACION.
108200*
108300*-----------------------------*
108400 2900-ESCRIBE-DETALLE-EXIT.
108500*-----------------------------*
108600     EXIT.
108700*
108800*-----------------------------*
108900 2950-ACTUALIZA-CONTADORES.
109000*-----------------------------*
109100     EVALUATE TRUE
109200        WHEN CNTR-ES-LINEA
109300           SET NDX-SUB TO 1
109400        WHEN CNTR-ES-TRAFO-2D
109500           SET NDX-SUB TO 2
109600        WHEN CNTR-ES-TRAFO-3D
109700           SET NDX-SUB TO 3
109800        WHEN CNTR-ES-SWITCH
109900           SET NDX-SUB TO 4
110000     END-EVALUATE.
110100
110200     ADD 1 TO WS-SUB-LEIDOS(NDX-SUB).
110300
110400     IF REG-RECHAZADO
110500        ADD 1 TO WS-CONT-RECHAZADOS
110600        ADD 1 TO WS-SUB-RECHAZADOS(NDX-SUB)
110700     ELSE
110800        ADD 1 TO WS-CONT-APROBADOS
110900        ADD 1 TO WS-SUB-APROBADOS(NDX-SUB)
111000     END-IF.
111100*
111200*----------------------------------*
111300 2950-ACTUALIZA-CONTADORES-EXIT.
111400*----------------------------------*
111500     EXIT.
111600*
111700*----------------------*
111800 2999-AGREGA-MOTIVO.
111900*----------------------*
112000     SET REG-RECHAZADO TO TRUE.
112100     ADD 1 TO WS-CANT-MOTIVOS.
112200
112300     IF WS-CANT-MOTIVOS = 1
112400        MOVE WS-MOTIVO-TEXTO TO WS-LISTA-MOTIVOS
112500     ELSE
112600        MOVE WS-LISTA-MOTIVOS TO WS-LISTA-MOTIVOS-ANT
112700        STRING WS-LISTA-MOTIVOS-ANT DELIMITED BY '   '
112800               ' / '               DELIMITED BY SIZE
112900               WS-MOTIVO-TEXTO     DELIMITED BY '  '
113000               INTO WS-LISTA-MOTIVOS
113100        END-STRING
113200     END-IF.
113400*
113500*---------------------------*
113600 2999-AGREGA-MOTIVO-EXIT.
113700*---------------------------*
113800     EXIT.
113900*
114000*--------*
114100 3000-FIN.
114200*--------*
114300     PERFORM 3100-ESCRIBE-SUBTOTALES
114400        THRU 3100-ESCRIBE-SUBTOTALES-EXIT.
114500
114600     PERFORM 3200-ESCRIBE-TOTAL-GENERAL
114700        THRU 3200-ESCRIBE-TOTAL-GENERAL-EXIT.
114800
114900     CLOSE E1CONECT
115000           S1RPTVAL.
115100
115200     DISPLAY '*********** FIN RD1CCNTR ***********'.
115300     DISPLAY 'CONECTORES LEIDOS:     ' WS-CONT-LEIDOS.
115400     DISPLAY 'CONECTORES APROBADOS:  ' WS-CONT-APROBADOS.
115500     DISPLAY 'CONECTORES RECHAZADOS: ' WS-CONT-RECHAZADOS.
115600*
115700*-------------*
115800 3000-FIN-EXIT.
115900*-------------*
116000     EXIT.
116100*
116200*----------------------------*
116300 3100-ESCRIBE-SUBTOTALES.
116400*----------------------------*
116500     SET NDX-SUB TO 1.
116600     PERFORM 3110-ESCRIBE-UN-SUBTOTAL
116700        THRU 3110-ESCRIBE-UN-SUBTOTAL-EXIT
116800        4 TIMES.
117500*
117600*---------------------------------*
117700 3100-ESCRIBE-SUBTOTALES-EXIT.
117800*---------------------------------*
117900     EXIT.
117910*
117920*-------------------------------*
117930 3110-ESCRIBE-UN-SUBTOTAL.
117940*-------------------------------*
117950     INITIALIZE REG-REPORTE-VALIDACION.
117960     SET RPT-ES-SUBTOTAL TO TRUE.
117970     MOVE WS-SUB-CLASE(NDX-SUB)      TO RPT-CLASE-REGISTRO.
117980     MOVE WS-SUB-LEIDOS(NDX-SUB)     TO RPT-CANT-REVISADOS.
117985     MOVE WS-SUB-APROBADOS(NDX-SUB)  TO RPT-CANT-APROBADOS.
117990     MOVE WS-SUB-RECHAZADOS(NDX-SUB) TO RPT-CANT-RECHAZADOS.
117995     WRITE REG-REPORTE-VALIDACION.
117997     SET NDX-SUB UP BY 1.
117998*
117999*------------------------------------*
118000 3110-ESCRIBE-UN-SUBTOTAL-EXIT.
118005*------------------------------------*
118010     EXIT.
118020*
118100*---------------------------------*
118200 3200-ESCRIBE-TOTAL-GENERAL.
118300*---------------------------------*
118400     INITIALIZE REG-REPORTE-VALIDACION.
118500     SET RPT-ES-TOTAL TO TRUE.
118600     MOVE 'TOTAL GENERAL'    TO RPT-CLASE-REGISTRO.
118700     MOVE WS-CONT-LEIDOS     TO RPT-CANT-REVISADOS.
118800     MOVE WS-CONT-APROBADOS  TO RPT-CANT-APROBADOS.
118900     MOVE WS-CONT-RECHAZADOS TO RPT-CANT-RECHAZADOS.
119000     WRITE REG-REPORTE-VALIDACION.
119100*
119200*--------------------------------------*
119300 3200-ESCRIBE-TOTAL-GENERAL-EXIT.
119400*--------------------------------------*
119500     EXIT.
119600*
119700*-----------*
119800 3001-ERROR.
119900*-----------*
120000     DISPLAY '********** ERROR EN EL PROGRAMA **********'.
120050     DISPLAY 'PROGRAMA:        ' W-PROGRAMA.
120100     DISPLAY 'ACCION:          ' WS-ACCION.
120200     DISPLAY 'PARRAFO:         ' WS-PARRAFO.
120300     DISPLAY '******************************************'.
120400     MOVE 08 TO RETURN-CODE.
120500     STOP RUN.
120600*-----------------*
120700* FIN DE PROGRAMA *
120800*-----------------*
