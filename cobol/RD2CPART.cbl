000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RD2CPART.
000300 AUTHOR.        H. ARROYABE.
000400 INSTALLATION.  GERENCIA DE DISTRIBUCION - RED.
000500 DATE-WRITTEN.  11-05-1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900* SISTEMA : RED  (VALIDACION DE MODELO DE DATOS DE LA RED)       *
001000* FUNCION : VALIDACION DE PARTICIPANTES DEL SISTEMA (GENERADORES,*
001100*           CONSUMOS, ALMACENAMIENTO, VEHICULOS ELECTRICOS, ETC.)*
001200*           CONTRA SU FICHA TECNICA DE TIPO CUANDO CORRESPONDE.  *
001300******************************************************************
001400******************************************************************
001500*PETIT/ SA  FECHA-MOD. PROGRAMADOR      DESCRIPCION              *
001600*---------- ---------- ---------------- -------------------------*
001700*           11-05-1987 H. ARROYABE      CREACION DEL PROGRAMA -  *
001800*                                       SOLO PARTICIPANTES BM    *
001900*           04-12-1987 R. QUIROGA V.    SE AGREGA TIPO CHP Y EV  *
002000*           21-06-1988 H. ARROYABE      SE AGREGA FEED-IN Y LOAD *
002100*                                       (SIN FICHA DE TIPO)      *
002200*           09-02-1989 M. FIGUEROA P.   SE AGREGA PARTICIPANTE PV*
002300*           17-10-1989 R. QUIROGA V.    SE AGREGA TIPO HP        *
002400*           25-04-1990 H. ARROYABE      SE AGREGA TIPO STORAGE   *
002500*           30-11-1990 M. FIGUEROA P.   SE AGREGA TIPO WEC       *
002600*           14-07-1991 R. QUIROGA V.    SUBTOTALES POR CLASE DE  *
002700*                                       PARTICIPANTE EN REPORTE  *
002800*P07902     19-08-1992 H. ARROYABE      SE AGREGA CLASE EVCS     *
002900*                                       (SIEMPRE APROBADA)       *
003000*P08674     26-01-1993 M. FIGUEROA P.   CORRIGE VALIDACION       *
003100*                                       COS-PHI-RATED FUERA RANGO*
003200*P09322     30-06-1993 R. QUIROGA V.    CAPEX/OPEX/S-RATED NULOS *
003300*                                       CORTAN RESTO DE CHEQUEOS *
003400*P10233     08-03-1994 H. ARROYABE      ESTANDARIZA RUTINA COMUN *
003500*                                       DE ACUMULACION MOTIVOS   *
003600*P10891     15-09-1994 M. FIGUEROA P.   CORRIGE RANGO AZIMUT PV  *
003700*                                       (-90 A 90 GRADOS)        *
003800*P11350     20-01-1995 R. QUIROGA V.    CIERRE DE ARCHIVOS BAJO  *
003900*                                       CUALQUIER CAMINO DE FIN  *
004000*P24955     02-12-1998 J. CARDENAS S.   REVISION Y2K - FECHAS DE *
004100*                                       CONTROL A 4 DIGITOS      *
004200*P25201     28-01-1999 J. CARDENAS S.   REVISION Y2K - PRUEBAS   *
004300*                                       DE CORTE DE SIGLO OK     *
004400*P30015     19-07-2001 L. RIVERA H.     SE AGREGA TABLA DE TIPOS *
004500*                                       DE PARTICIPANTE EN MEM.  *
004600*P34102     03-05-2003 L. RIVERA H.     CORRIGE STRING DE        *
004700*                                       MOTIVOS QUE TRUNCABA EL  *
004800*                                       ULTIMO MENSAJE           *
004900*P42115     22-11-2007 A. MENDIZABAL C. AGREGA SUBTOTAL Y TOTAL  *
005000*                                       GENERAL AL CIERRE        *
005100*RITM55501  17-01-2026 R.ESPINOZA T.    REVISION GENERAL DE      *
005200*                                       REGLAS POR CLASE         *
005250*RITM55689  10-08-2026 R.ESPINOZA T.    AGREGA CONSTANTE DE      *
005260*                                       PROGRAMA A LA SALIDA DEL *
005270*                                       ABEND (3001-ERROR)       *
005300*---------- ---------- ---------------- -------------------------*
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT E1PARTIC  ASSIGN       TO E1PARTIC
006300                      FILE STATUS  IS FS-PARTIC
006400                      ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT E2TIPPAR  ASSIGN       TO E2TIPPAR
006700                      FILE STATUS  IS FS-TIPPAR
006800                      ORGANIZATION IS LINE SEQUENTIAL.
006900
007000     SELECT S1RPTVAL  ASSIGN       TO S1RPTVAL
007100                      FILE STATUS  IS FS-RPTVAL
007200                      ORGANIZATION IS LINE SEQUENTIAL.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 FD  E1PARTIC
007800     LABEL RECORDS IS STANDARD.
007900     COPY RDPARTIC.
008000*
008100 FD  E2TIPPAR
008200     LABEL RECORDS IS STANDARD.
008300     COPY RDTIPPAR.
008400*
008500 FD  S1RPTVAL
008600     LABEL RECORDS IS STANDARD.
008700     COPY RDRPTLIN.
008800*
008900******************************************************************
009000**       W O R K I N G - S T O R A G E      S E C T I O N       **
009100******************************************************************
009200 WORKING-STORAGE SECTION.
009300*
009400*    TABLA DE TIPOS DE PARTICIPANTE EN MEMORIA - CARGADA UNA VEZ  *
009500*    AL INICIO, SUPONE E2TIPPAR ORDENADO ASCENDENTE POR UUID      *
009600 01  WS-TABLA-TIPO-PARTICIPANTE.
009700     05 WS-CONT-TIPPAR        PIC 9(05) COMP-3 VALUE ZEROES.
009750     05 FILLER                PIC X(01).
009800     05 WS-TIPPAR-ENTRADA OCCURS 1 TO 03000 TIMES
009900                          DEPENDING ON WS-CONT-TIPPAR
010000                          ASCENDING KEY IS TP-UUID
010100                          INDEXED BY NDX-TIPPAR.
010200         10 TP-UUID            PIC X(36).
010300         10 TP-KIND            PIC X(07).
010400         10 TP-CAPEX           PIC S9(07)V9(02) COMP-3.
010500         10 TP-CAPEX-PRES      PIC X(01).
010600         10 TP-OPEX            PIC S9(07)V9(02) COMP-3.
010700         10 TP-OPEX-PRES       PIC X(01).
010800         10 TP-SRATED          PIC S9(07)V9(02) COMP-3.
010900         10 TP-SRATED-PRES     PIC X(01).
011000         10 TP-COSPHI          PIC S9(01)V9(02) COMP-3.
011100         10 TP-BM-GRAD-POT     PIC S9(05)V9(02) COMP-3.
011200         10 TP-BM-ETA-CONV     PIC S9(03)V9(02) COMP-3.
011300         10 TP-CHP-P-PROPIO    PIC S9(05)V9(02) COMP-3.
011400         10 TP-CHP-P-TERMICA   PIC S9(05)V9(02) COMP-3.
011500         10 TP-CHP-ETA-EL      PIC S9(03)V9(02) COMP-3.
011600         10 TP-CHP-ETA-TERM    PIC S9(03)V9(02) COMP-3.
011700         10 TP-EV-E-ALMAC      PIC S9(07)V9(02) COMP-3.
011800         10 TP-EV-E-CONSKM     PIC S9(05)V9(02) COMP-3.
011900         10 TP-HP-P-TERMICA    PIC S9(05)V9(02) COMP-3.
012000         10 TP-STG-CICLOS-VIDA PIC S9(07)       COMP-3.
012100         10 TP-STG-ETA         PIC S9(03)V9(02) COMP-3.
012200         10 TP-STG-DOD         PIC S9(03)V9(02) COMP-3.
012300         10 TP-STG-P-MAX       PIC S9(05)V9(02) COMP-3.
012400         10 TP-STG-GRAD-POT    PIC S9(05)V9(02) COMP-3.
012500         10 TP-STG-VIDA-UTIL   PIC S9(07)V9(02) COMP-3.
012600         10 TP-STG-E-ALMAC     PIC S9(07)V9(02) COMP-3.
012700         10 TP-WEC-ETA-CONV    PIC S9(03)V9(02) COMP-3.
012800         10 TP-WEC-AREA-ROTOR  PIC S9(05)V9(02) COMP-3.
012900         10 TP-WEC-ALT-BUJE    PIC S9(05)V9(02) COMP-3.
013000*
013100*    AREA DE TRABAJO DEL TIPO ENCONTRADO PARA EL PARTICIPANTE     *
013200*    EN CURSO Y SWITCH DEL CHEQUEO COMUN DE TIPO                  *
013300 01  WS-DATOS-TIPO.
013400     05 WS-TIPO-OK            PIC X(01).
013500         88 TIPO-ENCONTRADO           VALUE 'S'.
013600     05 WS-TIPO-COMUN-OK      PIC X(01).
013700         88 TIPO-COMUN-VALIDO         VALUE 'S'.
013750     05 FILLER                PIC X(01).
013800*
013900*    ACUMULADOR DE MOTIVOS DE RECHAZO DEL REGISTRO EN CURSO       *
014000 01  WS-MOTIVOS.
014100     05 WS-SW-RECHAZADO       PIC X(01).
014200         88 REG-RECHAZADO             VALUE 'S'.
014300         88 REG-APROBADO              VALUE 'N'.
014400     05 WS-CANT-MOTIVOS       PIC 9(02) COMP.
014500     05 WS-LISTA-MOTIVOS      PIC X(180).
014600     05 WS-LISTA-MOTIVOS-ANT  PIC X(180).
014700     05 WS-MOTIVO-TEXTO       PIC X(60).
014750     05 FILLER                PIC X(01).
014800*
014900*    CONTADORES DE CONTROL - COMP PARA CONTADORES Y SUBINDICES    *
015000 01  WS-CONTADORES.
015100     05 WS-CONT-LEIDOS        PIC 9(07) COMP VALUE ZERO.
015200     05 WS-CONT-APROBADOS     PIC 9(07) COMP VALUE ZERO.
015300     05 WS-CONT-RECHAZADOS    PIC 9(07) COMP VALUE ZERO.
015400     05 WS-TABLA-SUBTOT OCCURS 10 TIMES INDEXED BY NDX-SUB.
015500         10 WS-SUB-CLASE      PIC X(15).
015600         10 WS-SUB-LEIDOS     PIC 9(07) COMP VALUE ZERO.
015700         10 WS-SUB-APROBADOS  PIC 9(07) COMP VALUE ZERO.
015800         10 WS-SUB-RECHAZADOS PIC 9(07) COMP VALUE ZERO.
015850     05 FILLER                PIC X(01).
015900*
016000*    VARIABLES DE CONTROL DE ERRORES - ESTILO WS-ERROR CENTRAL    *
016100 01  WS-ERROR.
016200     05 WS-ACCION             PIC X(30).
016300     05 WS-PARRAFO            PIC X(22).
016350     05 FILLER                PIC X(01).
016360 77  W-PROGRAMA               PIC X(08) VALUE 'RD2CPART'.
016400*
016500*    VARIABLES DE CONTROL DE ARCHIVOS - 88 POR ARCHIVO            *
016600 01  WS-CTRL-ARCHIVOS.
016700     05 FS-PARTIC             PIC X(02) VALUE '00'.
016800         88 E1PARTIC-OK               VALUE '00'.
016900     05 FS-TIPPAR             PIC X(02) VALUE '00'.
017000         88 E2TIPPAR-OK               VALUE '00'.
017100     05 FS-RPTVAL             PIC X(02) VALUE '00'.
017200         88 S1RPTVAL-OK               VALUE '00'.
017300     05 FIN-PARTIC-SW         PIC X(02) VALUE SPACES.
017400         88 FIN-PARTIC                VALUE '10'.
017500     05 FIN-TIPPAR-SW         PIC X(02) VALUE SPACES.
017600         88 FIN-TIPPAR                VALUE '10'.
017650     05 FILLER                PIC X(01).
017700*
017800 PROCEDURE DIVISION.
017900*
018000     PERFORM 1000-INICIO
018100        THRU 1000-INICIO-EXIT.
018200
018300     PERFORM 2000-PROCESO
018400        UNTIL FIN-PARTIC.
018500
018600     PERFORM 3000-FIN
018700        THRU 3000-FIN-EXIT.
018800
018900     STOP RUN.
019000*
019100*-----------*
019200 1000-INICIO.
019300*-----------*
019400     INITIALIZE WS-CONTADORES.
019500     MOVE 'BM'          TO WS-SUB-CLASE(1).
019600     MOVE 'CHP'         TO WS-SUB-CLASE(2).
019700     MOVE 'EV'          TO WS-SUB-CLASE(3).
019800     MOVE 'FIXEDFEEDIN' TO WS-SUB-CLASE(4).
019900     MOVE 'HP'          TO WS-SUB-CLASE(5).
020000     MOVE 'LOAD'        TO WS-SUB-CLASE(6).
020100     MOVE 'PV'          TO WS-SUB-CLASE(7).
020200     MOVE 'STORAGE'     TO WS-SUB-CLASE(8).
020300     MOVE 'WEC'         TO WS-SUB-CLASE(9).
020400     MOVE 'EVCS'        TO WS-SUB-CLASE(10).
020500
020600     PERFORM 1100-ABRIR-FICHEROS
020700        THRU 1100-ABRIR-FICHEROS-EXIT.
020800
020900     PERFORM 1200-CARGA-TIPO-PARTICIPANTE
021000        THRU 1200-CARGA-TIPO-PARTICIPANTE-EXIT.
021100
021200     PERFORM 1300-LEE-PARTICIPANTE.
021300*
021400*----------------*
021500 1000-INICIO-EXIT.
021600*----------------*
021700     EXIT.
021800*
021900*-------------------*
022000 1100-ABRIR-FICHEROS.
022100*-------------------*
022200     OPEN INPUT  E1PARTIC.
022300     IF NOT E1PARTIC-OK
022400        MOVE 'OPEN FICHERO PARTICIPANT-IN'   TO WS-ACCION
022500        MOVE '1100-ABRIR-FICHEROS'           TO WS-PARRAFO
022600        PERFORM 3001-ERROR
022700     END-IF
022800
022900     OPEN INPUT  E2TIPPAR.
023000     IF NOT E2TIPPAR-OK
023100        MOVE 'OPEN FICHERO PARTICIPANT-TYPE-REF' TO WS-ACCION
023200        MOVE '1100-ABRIR-FICHEROS'               TO WS-PARRAFO
023300        PERFORM 3001-ERROR
023400     END-IF
023500
023600     OPEN OUTPUT S1RPTVAL.
023700     IF NOT S1RPTVAL-OK
023800        MOVE 'OPEN FICHERO VALIDATION-REPORT' TO WS-ACCION
023900        MOVE '1100-ABRIR-FICHEROS'            TO WS-PARRAFO
024000        PERFORM 3001-ERROR
024100     END-IF.
024200*
024300*------------------------*
024400 1100-ABRIR-FICHEROS-EXIT.
024500*------------------------*
024600     EXIT.
024700*
024800*-------------------------------*
024900 1200-CARGA-TIPO-PARTICIPANTE.
025000*-------------------------------*
025100     PERFORM 1210-LEE-TIPO-PARTICIPANTE
025200        UNTIL FIN-TIPPAR.
025300     CLOSE E2TIPPAR.
025400*
025500*------------------------------------*
025600 1200-CARGA-TIPO-PARTICIPANTE-EXIT.
025700*------------------------------------*
025800     EXIT.
025900*
026000 1210-LEE-TIPO-PARTICIPANTE.
026100*----------------------------*
026200     READ E2TIPPAR
026300     AT END
026400        SET FIN-TIPPAR TO TRUE
026500     NOT AT END
026600        ADD 1 TO WS-CONT-TIPPAR
026700        MOVE TIPO-UUID          TO TP-UUID(WS-CONT-TIPPAR)
026800        MOVE TIPO-KIND          TO TP-KIND(WS-CONT-TIPPAR)
026900        MOVE TIPO-CAPEX         TO TP-CAPEX(WS-CONT-TIPPAR)
027000        MOVE TIPO-CAPEX-PRES    TO TP-CAPEX-PRES(WS-CONT-TIPPAR)
027100        MOVE TIPO-OPEX          TO TP-OPEX(WS-CONT-TIPPAR)
027200        MOVE TIPO-OPEX-PRES     TO TP-OPEX-PRES(WS-CONT-TIPPAR)
027300        MOVE TIPO-SRATED        TO TP-SRATED(WS-CONT-TIPPAR)
027400        MOVE TIPO-SRATED-PRES   TO TP-SRATED-PRES(WS-CONT-TIPPAR)
027500        MOVE TIPO-COSPHI        TO TP-COSPHI(WS-CONT-TIPPAR)
027600        MOVE BM-GRAD-POT        TO TP-BM-GRAD-POT(WS-CONT-TIPPAR)
027700        MOVE BM-ETA-CONV        TO TP-BM-ETA-CONV(WS-CONT-TIPPAR)
027800        MOVE CHP-P-PROPIO       TO TP-CHP-P-PROPIO(WS-CONT-TIPPAR)
027900        MOVE CHP-P-TERMICA      TO TP-CHP-P-TERMICA(WS-CONT-TIPPAR)
028000        MOVE CHP-ETA-EL         TO TP-CHP-ETA-EL(WS-CONT-TIPPAR)
028100        MOVE CHP-ETA-TERM       TO TP-CHP-ETA-TERM(WS-CONT-TIPPAR)
028200        MOVE EV-E-ALMAC         TO TP-EV-E-ALMAC(WS-CONT-TIPPAR)
028300        MOVE EV-E-CONSKM        TO TP-EV-E-CONSKM(WS-CONT-TIPPAR)
028400        MOVE HP-P-TERMICA       TO TP-HP-P-TERMICA(WS-CONT-TIPPAR)
028500        MOVE STG-CICLOS-VIDA    TO TP-STG-CICLOS-VIDA(WS-CONT-TIPPAR)
028600        MOVE STG-ETA            TO TP-STG-ETA(WS-CONT-TIPPAR)
028700        MOVE STG-DOD            TO TP-STG-DOD(WS-CONT-TIPPAR)
028800        MOVE STG-P-MAX          TO TP-STG-P-MAX(WS-CONT-TIPPAR)
028900        MOVE STG-GRAD-POT       TO TP-STG-GRAD-POT(WS-CONT-TIPPAR)
029000        MOVE STG-VIDA-UTIL      TO TP-STG-VIDA-UTIL(WS-CONT-TIPPAR)
029100        MOVE STG-E-ALMAC        TO TP-STG-E-ALMAC(WS-CONT-TIPPAR)
029200        MOVE WEC-ETA-CONV       TO TP-WEC-ETA-CONV(WS-CONT-TIPPAR)
029300        MOVE WEC-AREA-ROTOR     TO TP-WEC-AREA-ROTOR(WS-CONT-TIPPAR)
029400        MOVE WEC-ALT-BUJE       TO TP-WEC-ALT-BUJE(WS-CONT-TIPPAR)
029500     END-READ.
029600*
029700*----------------------*
029800 1300-LEE-PARTICIPANTE.
029900*----------------------*
030000     READ E1PARTIC
030100     AT END
030200        SET FIN-PARTIC TO TRUE
030300     NOT AT END
030400        ADD 1 TO WS-CONT-LEIDOS
030500     END-READ.
030600*
030700*------------*
030800 2000-PROCESO.
030900*------------*
031000     INITIALIZE WS-MOTIVOS.
031100     SET REG-APROBADO TO TRUE.
031200     MOVE 'N' TO WS-TIPO-OK.
031300
031400     IF PART-ES-BM OR PART-ES-CHP OR PART-ES-EV OR PART-ES-HP
031500                   OR PART-ES-STORAGE OR PART-ES-WEC
031600        PERFORM 2100-BUSCA-TIPO
031700           THRU 2100-BUSCA-TIPO-EXIT
031800     END-IF.
031900
032000     PERFORM 2150-VALIDA-COMUN
032100        THRU 2150-VALIDA-COMUN-EXIT.
032200
032300     PERFORM 2200-VALIDA-PARTICIPANTE
032400        THRU 2200-VALIDA-PARTICIPANTE-EXIT.
032500
032600     PERFORM 2900-ESCRIBE-DETALLE
032700        THRU 2900-ESCRIBE-DETALLE-EXIT.
032800
032900     PERFORM 2950-ACTUALIZA-CONTADORES
033000        THRU 2950-ACTUALIZA-CONTADORES-EXIT.
033100
033200     PERFORM 1300-LEE-PARTICIPANTE.
033300*
033400*-----------------*
033500 2000-PROCESO-EXIT.
033600*-----------------*
033700     EXIT.
033800*
033900*------------------*
034000 2100-BUSCA-TIPO.
034100*------------------*
034200     SEARCH ALL WS-TIPPAR-ENTRADA
034300        AT END
034400           CONTINUE
034500        WHEN TP-UUID(NDX-TIPPAR) = PART-TIPO-ID
034600           MOVE 'S' TO WS-TIPO-OK
034700     END-SEARCH.
034800*
034900*----------------------*
035000 2100-BUSCA-TIPO-EXIT.
035100*----------------------*
035200     EXIT.
035300*
035400*---------------------*
035500 2150-VALIDA-COMUN.
035600*---------------------*
035700     IF PART-QCARACT = SPACES OR LOW-VALUES
035800        MOVE 'Q-CHARACTERISTICS NO PUEDE ESTAR VACIO'
035900                                        TO WS-MOTIVO-TEXTO
036000        PERFORM 2999-AGREGA-MOTIVO
036100           THRU 2999-AGREGA-MOTIVO-EXIT
036200     END-IF.
036300*
036400*--------------------------*
036500 2150-VALIDA-COMUN-EXIT.
036600*--------------------------*
036700     EXIT.
036800*
036900*------------------------*
037000 2200-VALIDA-PARTICIPANTE.
037100*------------------------*
037200     EVALUATE TRUE
037300        WHEN PART-ES-BM
037400           PERFORM 2210-VALIDA-BM
037500              THRU 2210-VALIDA-BM-EXIT
037600        WHEN PART-ES-CHP
037700           PERFORM 2220-VALIDA-CHP
037800              THRU 2220-VALIDA-CHP-EXIT
037900        WHEN PART-ES-EV
038000           PERFORM 2230-VALIDA-EV
038100              THRU 2230-VALIDA-EV-EXIT
038200        WHEN PART-ES-FEEDIN
038300           PERFORM 2270-VALIDA-FEEDIN
038400              THRU 2270-VALIDA-FEEDIN-EXIT
038500        WHEN PART-ES-HP
038600           PERFORM 2240-VALIDA-HP
038700              THRU 2240-VALIDA-HP-EXIT
038800        WHEN PART-ES-LOAD
038900           PERFORM 2280-VALIDA-LOAD
039000              THRU 2280-VALIDA-LOAD-EXIT
039100        WHEN PART-ES-PV
039200           PERFORM 2290-VALIDA-PV
039300              THRU 2290-VALIDA-PV-EXIT
039400        WHEN PART-ES-STORAGE
039500           PERFORM 2250-VALIDA-STORAGE
039600              THRU 2250-VALIDA-STORAGE-EXIT
039700        WHEN PART-ES-WEC
039800           PERFORM 2260-VALIDA-WEC
039900              THRU 2260-VALIDA-WEC-EXIT
040000        WHEN PART-ES-EVCS
040100           PERFORM 2295-VALIDA-EVCS
040200              THRU 2295-VALIDA-EVCS-EXIT
040300     END-EVALUATE.
040400*
040500*-----------------------------*
040600 2200-VALIDA-PARTICIPANTE-EXIT.
040700*-----------------------------*
040800     EXIT.
040900*
041000*-------------------------*
041100 2205-VALIDA-TIPO-COMUN.
041200*-------------------------*
041300     SET TIPO-COMUN-VALIDO TO FALSE.
041400
041500     IF NOT TIPO-ENCONTRADO
041600        MOVE 'FICHA TECNICA DE TIPO NO ENCONTRADA'
041700                                        TO WS-MOTIVO-TEXTO
041800        PERFORM 2999-AGREGA-MOTIVO
041900           THRU 2999-AGREGA-MOTIVO-EXIT
042000     ELSE
042100        IF TP-CAPEX-AUSENTE OR TP-OPEX-AUSENTE OR
042200           TP-SRATED-AUSENTE
042300           MOVE 'CAPEX/OPEX/S-RATED DEBEN ESTAR PRESENTES'
042400                                        TO WS-MOTIVO-TEXTO
042500           PERFORM 2999-AGREGA-MOTIVO
042600              THRU 2999-AGREGA-MOTIVO-EXIT
042700        ELSE
042800           SET TIPO-COMUN-VALIDO TO TRUE
042900           IF TP-CAPEX(NDX-TIPPAR) < ZERO
043000              MOVE 'CAPEX NO PUEDE SER NEGATIVO'
043100                                        TO WS-MOTIVO-TEXTO
043200              PERFORM 2999-AGREGA-MOTIVO
043300                 THRU 2999-AGREGA-MOTIVO-EXIT
043400           END-IF
043500           IF TP-OPEX(NDX-TIPPAR) < ZERO
043600              MOVE 'OPEX NO PUEDE SER NEGATIVO'
043700                                        TO WS-MOTIVO-TEXTO
043800              PERFORM 2999-AGREGA-MOTIVO
043900                 THRU 2999-AGREGA-MOTIVO-EXIT
044000           END-IF
044100           IF TP-SRATED(NDX-TIPPAR) < ZERO
044200              MOVE 'S-RATED NO PUEDE SER NEGATIVO'
044300                                        TO WS-MOTIVO-TEXTO
044400              PERFORM 2999-AGREGA-MOTIVO
044500                 THRU 2999-AGREGA-MOTIVO-EXIT
044600           END-IF
044700           IF TP-COSPHI(NDX-TIPPAR) NOT BETWEEN 0.00 AND 1.00
044800              MOVE 'COS-PHI-RATED FUERA DE RANGO 0-1'
044900                                        TO WS-MOTIVO-TEXTO
045000              PERFORM 2999-AGREGA-MOTIVO
045100                 THRU 2999-AGREGA-MOTIVO-EXIT
045200           END-IF
045300        END-IF
045400     END-IF.
045500*
045600*------------------------------*
045700 2205-VALIDA-TIPO-COMUN-EXIT.
045800*------------------------------*
045900     EXIT.
046000*
046100*-------------------*
046200 2210-VALIDA-BM.
046300*-------------------*
046400     PERFORM 2205-VALIDA-TIPO-COMUN
046500        THRU 2205-VALIDA-TIPO-COMUN-EXIT.
046600
046700     IF TIPO-COMUN-VALIDO
046800        IF TP-BM-GRAD-POT(NDX-TIPPAR) < ZERO
046900           MOVE 'GRADIENTE DE POTENCIA BM NO PUEDE SER < 0'
047000                                        TO WS-MOTIVO-TEXTO
047100           PERFORM 2999-AGREGA-MOTIVO
047200              THRU 2999-AGREGA-MOTIVO-EXIT
047300        END-IF
047400        IF TP-BM-ETA-CONV(NDX-TIPPAR) NOT BETWEEN 0.00 AND
047500                                                   100.00
047600           MOVE 'ETA-CONV BM FUERA DE RANGO 0-100%'
047700                                        TO WS-MOTIVO-TEXTO
047800           PERFORM 2999-AGREGA-MOTIVO
047900              THRU 2999-AGREGA-MOTIVO-EXIT
048000        END-IF
048100     END-IF.
048200*
048300*------------------------*
048400 2210-VALIDA-BM-EXIT.
048500*------------------------*
048600     EXIT.
048700*
048800*-------------------*
048900 2220-VALIDA-CHP.
049000*-------------------*
049100     PERFORM 2205-VALIDA-TIPO-COMUN
049200        THRU 2205-VALIDA-TIPO-COMUN-EXIT.
049300
049400     IF TIPO-COMUN-VALIDO
049500        IF TP-CHP-P-PROPIO(NDX-TIPPAR) < ZERO
049600           MOVE 'P-OWN DE CHP NO PUEDE SER NEGATIVO'
049700                                        TO WS-MOTIVO-TEXTO
049800           PERFORM 2999-AGREGA-MOTIVO
049900              THRU 2999-AGREGA-MOTIVO-EXIT
050000        END-IF
050100        IF TP-CHP-P-TERMICA(NDX-TIPPAR) NOT > ZERO
050200           MOVE 'P-THERMAL DE CHP DEBE SER > 0'
050300                                        TO WS-MOTIVO-TEXTO
050400           PERFORM 2999-AGREGA-MOTIVO
050500              THRU 2999-AGREGA-MOTIVO-EXIT
050600        END-IF
050700        IF TP-CHP-ETA-EL(NDX-TIPPAR) NOT BETWEEN 0.00 AND
050800                                                  100.00
050900           MOVE 'ETA-EL DE CHP FUERA DE RANGO 0-100%'
051000                                        TO WS-MOTIVO-TEXTO
051100           PERFORM 2999-AGREGA-MOTIVO
051200              THRU 2999-AGREGA-MOTIVO-EXIT
051300        END-IF
051400        IF TP-CHP-ETA-TERM(NDX-TIPPAR) NOT BETWEEN 0.00 AND
051500                                                    100.00
051600           MOVE 'ETA-THERMAL DE CHP FUERA DE RANGO 0-100%'
051700                                        TO WS-MOTIVO-TEXTO
051800           PERFORM 2999-AGREGA-MOTIVO
051900              THRU 2999-AGREGA-MOTIVO-EXIT
052000        END-IF
052100     END-IF.
052200*
052300*-------------------------*
052400 2220-VALIDA-CHP-EXIT.
052500*-------------------------*
052600     EXIT.
052700*
052800*-------------------*
052900 2230-VALIDA-EV.
053000*-------------------*
053100     PERFORM 2205-VALIDA-TIPO-COMUN
053200        THRU 2205-VALIDA-TIPO-COMUN-EXIT.
053300
053400     IF TIPO-COMUN-VALIDO
053500        IF TP-EV-E-ALMAC(NDX-TIPPAR) NOT > ZERO
053600           MOVE 'E-STORAGE DE EV DEBE SER > 0'
053700                                        TO WS-MOTIVO-TEXTO
053800           PERFORM 2999-AGREGA-MOTIVO
053900              THRU 2999-AGREGA-MOTIVO-EXIT
054000        END-IF
054100        IF TP-EV-E-CONSKM(NDX-TIPPAR) NOT > ZERO
054200           MOVE 'E-CONS DE EV DEBE SER > 0'
054300                                        TO WS-MOTIVO-TEXTO
054400           PERFORM 2999-AGREGA-MOTIVO
054500              THRU 2999-AGREGA-MOTIVO-EXIT
054600        END-IF
054700     END-IF.
054800*
054900*------------------------*
055000 2230-VALIDA-EV-EXIT.
055100*------------------------*
055200     EXIT.
055300*
055400*-------------------*
055500 2240-VALIDA-HP.
055600*-------------------*
055700     PERFORM 2205-VALIDA-TIPO-COMUN
055800        THRU 2205-VALIDA-TIPO-COMUN-EXIT.
055900
056000     IF TIPO-COMUN-VALIDO
056100        IF TP-HP-P-TERMICA(NDX-TIPPAR) NOT > ZERO
056200           MOVE 'P-THERMAL DE HP DEBE SER > 0'
056300                                        TO WS-MOTIVO-TEXTO
056400           PERFORM 2999-AGREGA-MOTIVO
056500              THRU 2999-AGREGA-MOTIVO-EXIT
056600        END-IF
056700     END-IF.
056800*
056900*------------------------*
057000 2240-VALIDA-HP-EXIT.
057100*------------------------*
057200     EXIT.
057300*
057400*------------------------*
057500 2250-VALIDA-STORAGE.
057600*------------------------*
057700     PERFORM 2205-VALIDA-TIPO-COMUN
057800        THRU 2205-VALIDA-TIPO-COMUN-EXIT.
057900
058000     IF TIPO-COMUN-VALIDO
058100        IF TP-STG-CICLOS-VIDA(NDX-TIPPAR) < ZERO
058200           MOVE 'LIFE-CYCLE DE STORAGE NO PUEDE SER < 0'
058300                                        TO WS-MOTIVO-TEXTO
058400           PERFORM 2999-AGREGA-MOTIVO
058500              THRU 2999-AGREGA-MOTIVO-EXIT
058600        END-IF
058700        IF TP-STG-ETA(NDX-TIPPAR) NOT BETWEEN 0.00 AND 100.00
058800           MOVE 'ETA DE STORAGE FUERA DE RANGO 0-100%'
058900                                        TO WS-MOTIVO-TEXTO
059000           PERFORM 2999-AGREGA-MOTIVO
059100              THRU 2999-AGREGA-MOTIVO-EXIT
059200        END-IF
059300        IF TP-STG-DOD(NDX-TIPPAR) NOT BETWEEN 0.00 AND 100.00
059400           MOVE 'DOD DE STORAGE FUERA DE RANGO 0-100%'
059500                                        TO WS-MOTIVO-TEXTO
059600           PERFORM 2999-AGREGA-MOTIVO
059700              THRU 2999-AGREGA-MOTIVO-EXIT
059800        END-IF
059900        IF TP-STG-P-MAX(NDX-TIPPAR) < ZERO
060000           MOVE 'P-MAX DE STORAGE NO PUEDE SER < 0'
060100                                        TO WS-MOTIVO-TEXTO
060200           PERFORM 2999-AGREGA-MOTIVO
060300              THRU 2999-AGREGA-MOTIVO-EXIT
060400        END-IF
060500        IF TP-STG-GRAD-POT(NDX-TIPPAR) < ZERO
060600           MOVE 'GRADIENTE DE POTENCIA STORAGE NO PUEDE'
060700                ' SER < 0' TO WS-MOTIVO-TEXTO
060800           PERFORM 2999-AGREGA-MOTIVO
060900              THRU 2999-AGREGA-MOTIVO-EXIT
061000        END-IF
061100        IF TP-STG-VIDA-UTIL(NDX-TIPPAR) < ZERO
061200           MOVE 'LIFE-TIME DE STORAGE NO PUEDE SER < 0'
061300                                        TO WS-MOTIVO-TEXTO
061400           PERFORM 2999-AGREGA-MOTIVO
061500              THRU 2999-AGREGA-MOTIVO-EXIT
061600        END-IF
061700        IF TP-STG-E-ALMAC(NDX-TIPPAR) NOT > ZERO
061800           MOVE 'E-STORAGE DE STORAGE DEBE SER > 0'
061900                                        TO WS-MOTIVO-TEXTO
062000           PERFORM 2999-AGREGA-MOTIVO
062100              THRU 2999-AGREGA-MOTIVO-EXIT
062200        END-IF
062300     END-IF.
062400*
062500*-----------------------------*
062600 2250-VALIDA-STORAGE-EXIT.
062700*-----------------------------*
062800     EXIT.
062900*
063000*-------------------*
063100 2260-VALIDA-WEC.
063200*-------------------*
063300     PERFORM 2205-VALIDA-TIPO-COMUN
063400        THRU 2205-VALIDA-TIPO-COMUN-EXIT.
063500
063600     IF TIPO-COMUN-VALIDO
063700        IF TP-WEC-ETA-CONV(NDX-TIPPAR) NOT BETWEEN 0.00 AND
063800                                                    100.00
063900           MOVE 'ETA-CONV DE WEC FUERA DE RANGO 0-100%'
064000                                        TO WS-MOTIVO-TEXTO
064100           PERFORM 2999-AGREGA-MOTIVO
064200              THRU 2999-AGREGA-MOTIVO-EXIT
064300        END-IF
064400        IF TP-WEC-AREA-ROTOR(NDX-TIPPAR) < ZERO
064500           MOVE 'ROTOR-AREA DE WEC NO PUEDE SER < 0'
064600                                        TO WS-MOTIVO-TEXTO
064700           PERFORM 2999-AGREGA-MOTIVO
064800              THRU 2999-AGREGA-MOTIVO-EXIT
064900        END-IF
065000        IF TP-WEC-ALT-BUJE(NDX-TIPPAR) < ZERO
065100           MOVE 'HUB-HEIGHT DE WEC NO PUEDE SER < 0'
065200                                        TO WS-MOTIVO-TEXTO
065300           PERFORM 2999-AGREGA-MOTIVO
065400              THRU 2999-AGREGA-MOTIVO-EXIT
065500        END-IF
065600     END-IF.
065700*
065800*------------------------*
065900 2260-VALIDA-WEC-EXIT.
066000*------------------------*
066100     EXIT.
066200*
066300*----------------------*
066400 2270-VALIDA-FEEDIN.
066500*----------------------*
066600     IF FEED-SRATED < ZERO
066700        MOVE 'S-RATED DE FIXED-FEED-IN NO PUEDE SER < 0'
066800                                        TO WS-MOTIVO-TEXTO
066900        PERFORM 2999-AGREGA-MOTIVO
067000           THRU 2999-AGREGA-MOTIVO-EXIT
067100     END-IF.
067200     IF FEED-COSPHI NOT BETWEEN 0.00 AND 1.00
067300        MOVE 'COS-PHI-RATED DE FIXED-FEED-IN FUERA DE 0-1'
067400                                        TO WS-MOTIVO-TEXTO
067500        PERFORM 2999-AGREGA-MOTIVO
067600           THRU 2999-AGREGA-MOTIVO-EXIT
067700     END-IF.
067800*
067900*---------------------------*
068000 2270-VALIDA-FEEDIN-EXIT.
068100*---------------------------*
068200     EXIT.
068300*
068400*--------------------*
068500 2280-VALIDA-LOAD.
068600*--------------------*
068700     IF LOAD-PERFIL = SPACES OR LOW-VALUES
068800        MOVE 'STANDARD-LOAD-PROFILE NO PUEDE ESTAR VACIO'
068900                                        TO WS-MOTIVO-TEXTO
069000        PERFORM 2999-AGREGA-MOTIVO
069100           THRU 2999-AGREGA-MOTIVO-EXIT
069200     END-IF.
069300     IF LOAD-SRATED < ZERO
069400        MOVE 'S-RATED DE LOAD NO PUEDE SER < 0'
069500                                        TO WS-MOTIVO-TEXTO
069600        PERFORM 2999-AGREGA-MOTIVO
069700           THRU 2999-AGREGA-MOTIVO-EXIT
069800     END-IF.
069900     IF LOAD-ECONS-ANU < ZERO
070000        MOVE 'E-CONS-ANNUAL DE LOAD NO PUEDE SER < 0'
070100                                        TO WS-MOTIVO-TEXTO
070200        PERFORM 2999-AGREGA-MOTIVO
070300           THRU 2999-AGREGA-MOTIVO-EXIT
070400     END-IF.
070500     IF LOAD-COSPHI NOT BETWEEN 0.00 AND 1.00
070600        MOVE 'COS-PHI-RATED DE LOAD FUERA DE RANGO 0-1'
070700                                        TO WS-MOTIVO-TEXTO
070800        PERFORM 2999-AGREGA-MOTIVO
070900           THRU 2999-AGREGA-MOTIVO-EXIT
071000     END-IF.
071100*
071200*-------------------------*
071300 2280-VALIDA-LOAD-EXIT.
071400*-------------------------*
071500     EXIT.
071600*
071700*------------------*
071800 2290-VALIDA-PV.
071900*------------------*
072000     IF PV-SRATED < ZERO
072100        MOVE 'S-RATED DE PV NO PUEDE SER < 0'
072200                                        TO WS-MOTIVO-TEXTO
072300        PERFORM 2999-AGREGA-MOTIVO
072400           THRU 2999-AGREGA-MOTIVO-EXIT
072500     END-IF.
072600     IF PV-ALBEDO NOT BETWEEN 0.00 AND 1.00
072700        MOVE 'ALBEDO DE PV FUERA DE RANGO 0-1'
072800                                        TO WS-MOTIVO-TEXTO
072900        PERFORM 2999-AGREGA-MOTIVO
073000           THRU 2999-AGREGA-MOTIVO-EXIT
073100     END-IF.
073200     IF PV-AZIMUT NOT BETWEEN -90.00 AND 90.00
073300        MOVE 'AZIMUTH DE PV FUERA DE RANGO -90/90'
073400                                        TO WS-MOTIVO-TEXTO
073500        PERFORM 2999-AGREGA-MOTIVO
073600           THRU 2999-AGREGA-MOTIVO-EXIT
073700     END-IF.
073800     IF PV-ETACONV NOT BETWEEN 0.00 AND 100.00
073900        MOVE 'ETA-CONV DE PV FUERA DE RANGO 0-100%'
074000                                        TO WS-MOTIVO-TEXTO
074100        PERFORM 2999-AGREGA-MOTIVO
074200           THRU 2999-AGREGA-MOTIVO-EXIT
074300     END-IF.
074400     IF PV-ALTURA NOT BETWEEN 0.00 AND 90.00
074500        MOVE 'HEIGHT DE PV FUERA DE RANGO 0-90'
074600                                        TO WS-MOTIVO-TEXTO
074700        PERFORM 2999-AGREGA-MOTIVO
074800           THRU 2999-AGREGA-MOTIVO-EXIT
074900     END-IF.
075000     IF PV-COSPHI NOT BETWEEN 0.00 AND 1.00
075100        MOVE 'COS-PHI-RATED DE PV FUERA DE RANGO 0-1'
075200                                        TO WS-MOTIVO-TEXTO
075300        PERFORM 2999-AGREGA-MOTIVO
075400           THRU 2999-AGREGA-MOTIVO-EXIT
075500     END-IF.
075600*
075700*-----------------------*
075800 2290-VALIDA-PV-EXIT.
075900*-----------------------*
076000     EXIT.
076100*
076200*--------------------*
076300 2295-VALIDA-EVCS.
076400*--------------------*
076500*    LOS PUNTOS DE CARGA VEHICULAR (EVCS) NO TIENEN FICHA DE     *
076600*    ATRIBUTOS PROPIA - EL REGISTRO SE DA POR APROBADO.         *
076700     CONTINUE.
076800*
076900*-------------------------*
077000 2295-VALIDA-EVCS-EXIT.
077100*-------------------------*
077200     EXIT.
077300*
077400*------------------------*
077500 2900-ESCRIBE-DETALLE.
077600*------------------------*
077700     INITIALIZE REG-REPORTE-VALIDACION.
077800     SET RPT-ES-DETALLE TO TRUE.
077900     MOVE PART-ID TO RPT-UUID-ID.
078000     MOVE PART-KIND(1:15) TO RPT-CLASE-REGISTRO.
078100
078200     IF REG-RECHAZADO
078300        SET RPT-RECHAZADO TO TRUE
078400        MOVE WS-LISTA-MOTIVOS TO RPT-MOTIVOS
078500     ELSE
078600        SET RPT-APROBADO TO TRUE
078700        MOVE SPACES TO RPT-MOTIVOS
078800     END-IF.
078900
079000     WRITE REG-REPORTE-VALIDACION.
079100*
079200*-----------------------------*
079300 2900-ESCRIBE-DETALLE-EXIT.
079400*-----------------------------*
079500     EXIT.
079600*
079700*-----------------------------*
079800 2950-ACTUALIZA-CONTADORES.
079900*-----------------------------*
080000     EVALUATE TRUE
080100        WHEN PART-ES-BM
080200           SET NDX-SUB TO 1
080300        WHEN PART-ES-CHP
080400           SET NDX-SUB TO 2
080500        WHEN PART-ES-EV
080600           SET NDX-SUB TO 3
080700        WHEN PART-ES-FEEDIN
080800           SET NDX-SUB TO 4
080900        WHEN PART-ES-HP
081000           SET NDX-SUB TO 5
081100        WHEN PART-ES-LOAD
081200           SET NDX-SUB TO 6
081300        WHEN PART-ES-PV
081400           SET NDX-SUB TO 7
081500        WHEN PART-ES-STORAGE
081600           SET NDX-SUB TO 8
081700        WHEN PART-ES-WEC
081800           SET NDX-SUB TO 9
081900        WHEN PART-ES-EVCS
082000           SET NDX-SUB TO 10
082100     END-EVALUATE.
082200
082300     ADD 1 TO WS-SUB-LEIDOS(NDX-SUB).
082400
082500     IF REG-RECHAZADO
082600        ADD 1 TO WS-CONT-RECHAZADOS
082700        ADD 1 TO WS-SUB-RECHAZADOS(NDX-SUB)
082800     ELSE
082900        ADD 1 TO WS-CONT-APROBADOS
083000        ADD 1 TO WS-SUB-APROBADOS(NDX-SUB)
083100     END-IF.
083200*
083300*----------------------------------*
083400 2950-ACTUALIZA-CONTADORES-EXIT.
083500*----------------------------------*
083600     EXIT.
083700*
083800*----------------------*
083900 2999-AGREGA-MOTIVO.
084000*----------------------*
084100     SET REG-RECHAZADO TO TRUE.
084200     ADD 1 TO WS-CANT-MOTIVOS.
084300
084400     IF WS-CANT-MOTIVOS = 1
084500        MOVE WS-MOTIVO-TEXTO TO WS-LISTA-MOTIVOS
084600     ELSE
084700        MOVE WS-LISTA-MOTIVOS TO WS-LISTA-MOTIVOS-ANT
084800        STRING WS-LISTA-MOTIVOS-ANT DELIMITED BY '   '
084900               ' / '               DELIMITED BY SIZE
085000               WS-MOTIVO-TEXTO     DELIMITED BY '  '
085100               INTO WS-LISTA-MOTIVOS
085200        END-STRING
085300     END-IF.
085400*
085500*---------------------------*
085600 2999-AGREGA-MOTIVO-EXIT.
085700*---------------------------*
085800     EXIT.
085900*
086000*--------*
086100 3000-FIN.
086200*--------*
086300     PERFORM 3100-ESCRIBE-SUBTOTALES
086400        THRU 3100-ESCRIBE-SUBTOTALES-EXIT.
086500
086600     PERFORM 3200-ESCRIBE-TOTAL-GENERAL
086700        THRU 3200-ESCRIBE-TOTAL-GENERAL-EXIT.
086800
086900     CLOSE E1PARTIC
087000           S1RPTVAL.
087100
087200     DISPLAY '*********** FIN RD2CPART ***********'.
087300     DISPLAY 'PARTICIPANTES LEIDOS:     ' WS-CONT-LEIDOS.
087400     DISPLAY 'PARTICIPANTES APROBADOS:  ' WS-CONT-APROBADOS.
087500     DISPLAY 'PARTICIPANTES RECHAZADOS: ' WS-CONT-RECHAZADOS.
087600*
087700*-------------*
087800 3000-FIN-EXIT.
087900*-------------*
088000     EXIT.
088100*
088200*----------------------------*
088300 3100-ESCRIBE-SUBTOTALES.
088400*----------------------------*
088500     SET NDX-SUB TO 1.
088600     PERFORM 3110-ESCRIBE-UN-SUBTOTAL
088700        THRU 3110-ESCRIBE-UN-SUBTOTAL-EXIT
088800        10 TIMES.
088900*
089000*---------------------------------*
089100 3100-ESCRIBE-SUBTOTALES-EXIT.
089200*---------------------------------*
089300     EXIT.
089400*
089500*-------------------------------*
089600 3110-ESCRIBE-UN-SUBTOTAL.
089700*-------------------------------*
089800     INITIALIZE REG-REPORTE-VALIDACION.
089900     SET RPT-ES-SUBTOTAL TO TRUE.
090000     MOVE WS-SUB-CLASE(NDX-SUB)      TO RPT-CLASE-REGISTRO.
090100     MOVE WS-SUB-LEIDOS(NDX-SUB)     TO RPT-CANT-REVISADOS.
090200     MOVE WS-SUB-APROBADOS(NDX-SUB)  TO RPT-CANT-APROBADOS.
090300     MOVE WS-SUB-RECHAZADOS(NDX-SUB) TO RPT-CANT-RECHAZADOS.
090400     WRITE REG-REPORTE-VALIDACION.
090500     SET NDX-SUB UP BY 1.
090600*
090700*------------------------------------*
090800 3110-ESCRIBE-UN-SUBTOTAL-EXIT.
090900*------------------------------------*
091000     EXIT.
091100*
091200*---------------------------------*
091300 3200-ESCRIBE-TOTAL-GENERAL.
091400*---------------------------------*
091500     INITIALIZE REG-REPORTE-VALIDACION.
091600     SET RPT-ES-TOTAL TO TRUE.
091700     MOVE 'TOTAL GENERAL'    TO RPT-CLASE-REGISTRO.
091800     MOVE WS-CONT-LEIDOS     TO RPT-CANT-REVISADOS.
091900     MOVE WS-CONT-APROBADOS  TO RPT-CANT-APROBADOS.
092000     MOVE WS-CONT-RECHAZADOS TO RPT-CANT-RECHAZADOS.
092100     WRITE REG-REPORTE-VALIDACION.
092200*
092300*--------------------------------------*
092400 3200-ESCRIBE-TOTAL-GENERAL-EXIT.
092500*--------------------------------------*
092600     EXIT.
092700*
092800*-----------*
092900 3001-ERROR.
093000*-----------*
093100     DISPLAY '********** ERROR EN EL PROGRAMA **********'.
093150     DISPLAY 'PROGRAMA:        ' W-PROGRAMA.
093200     DISPLAY 'ACCION:          ' WS-ACCION.
093300     DISPLAY 'PARRAFO:         ' WS-PARRAFO.
093400     DISPLAY '******************************************'.
093500     MOVE 08 TO RETURN-CODE.
093600     STOP RUN.
093700*-----------------*
093800* FIN DE PROGRAMA *
093900*-----------------*
