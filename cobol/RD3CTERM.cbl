000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RD3CTERM.
000300 AUTHOR.        H. ARROYABE.
000400 INSTALLATION.  GERENCIA DE DISTRIBUCION - RED.
000500 DATE-WRITTEN.  02-09-1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900* SISTEMA : RED  (VALIDACION DE MODELO DE DATOS DE LA RED)       *
001000* FUNCION : VALIDACION DE UNIDADES TERMICAS (CASAS Y ESTANQUES   *
001100*           CILINDRICOS DE ALMACENAMIENTO DE CALOR) CONTRA SUS   *
001200*           PARAMETROS TERMICOS PROPIOS.                        *
001300******************************************************************
001400******************************************************************
001500*PETIT/ SA  FECHA-MOD. PROGRAMADOR      DESCRIPCION              *
001600*---------- ---------- ---------------- -------------------------*
001700*           02-09-1988 H. ARROYABE      CREACION DEL PROGRAMA -  *
001800*                                       SOLO CASAS TERMICAS      *
001900*           14-03-1989 R. QUIROGA V.    SE AGREGA ESTANQUE       *
002000*                                       CILINDRICO DE ALMAC.     *
002100*           28-11-1989 M. FIGUEROA P.   CORRIGE RANGO DE TEMP-MIN*
002200*                                       Y TEMP-MAX INVERTIDO     *
002300*           19-06-1990 H. ARROYABE      SUBTOTALES POR CLASE DE  *
002400*                                       UNIDAD TERMICA           *
002500*P06215     11-02-1991 R. QUIROGA V.    CORRIGE MENSAJE DE       *
002600*                                       TEMP-TARGET FUERA DE     *
002700*                                       RANGO MIN-MAX            *
002800*P08033     23-09-1992 M. FIGUEROA P.   ESTANDARIZA RUTINA COMUN *
002900*                                       DE ACUMULACION MOTIVOS   *
003000*P09811     05-04-1993 H. ARROYABE      CIERRE DE ARCHIVOS BAJO  *
003100*                                       CUALQUIER CAMINO DE FIN  *
003200*P24788     11-11-1998 J. CARDENAS S.   REVISION Y2K - FECHAS DE *
003300*                                       CONTROL A 4 DIGITOS      *
003400*P25087     22-01-1999 J. CARDENAS S.   REVISION Y2K - PRUEBAS   *
003500*                                       DE CORTE DE SIGLO OK     *
003600*P31402     14-08-2001 L. RIVERA H.     CORRIGE STRING DE        *
003700*                                       MOTIVOS QUE TRUNCABA EL  *
003800*                                       ULTIMO MENSAJE           *
003900*P41890     09-10-2007 A. MENDIZABAL C. AGREGA SUBTOTAL Y TOTAL  *
004000*                                       GENERAL AL CIERRE        *
004100*RITM55501  18-01-2026 R.ESPINOZA T.    REVISION GENERAL DE      *
004200*                                       REGLAS POR CLASE         *
004250*RITM55689  10-08-2026 R.ESPINOZA T.    3001-ERROR VUELVE A      *
004260*                                       ACCION/PARRAFO IGUAL QUE *
004270*                                       RD1CCNTR Y RD2CPART      *
004300*---------- ---------- ---------------- -------------------------*
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT E1TERMIC  ASSIGN       TO E1TERMIC
005300                      FILE STATUS  IS FS-TERMIC
005400                      ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT S1RPTVAL  ASSIGN       TO S1RPTVAL
005700                      FILE STATUS  IS FS-RPTVAL
005800                      ORGANIZATION IS LINE SEQUENTIAL.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  E1TERMIC
006400     LABEL RECORDS IS STANDARD.
006500     COPY RDTERMIC.
006600*
006700 FD  S1RPTVAL
006800     LABEL RECORDS IS STANDARD.
006900     COPY RDRPTLIN.
007000*
007100******************************************************************
007200**       W O R K I N G - S T O R A G E      S E C T I O N       **
007300******************************************************************
007400 WORKING-STORAGE SECTION.
007500*
007600*    ACUMULADOR DE MOTIVOS DE RECHAZO DEL REGISTRO EN CURSO       *
007700 01  WS-MOTIVOS.
007800     05 WS-SW-RECHAZADO       PIC X(01).
007900         88 REG-RECHAZADO             VALUE 'S'.
008000         88 REG-APROBADO              VALUE 'N'.
008100     05 WS-CANT-MOTIVOS       PIC 9(02) COMP.
008200     05 WS-LISTA-MOTIVOS      PIC X(180).
008300     05 WS-LISTA-MOTIVOS-ANT  PIC X(180).
008400     05 WS-MOTIVO-TEXTO       PIC X(60).
008450     05 FILLER                PIC X(01).
008500*
008600*    CONTADORES DE CONTROL - COMP PARA CONTADORES Y SUBINDICES    *
008700 01  WS-CONTADORES.
008800     05 WS-CONT-LEIDOS        PIC 9(07) COMP VALUE ZERO.
008900     05 WS-CONT-APROBADOS     PIC 9(07) COMP VALUE ZERO.
009000     05 WS-CONT-RECHAZADOS    PIC 9(07) COMP VALUE ZERO.
009100     05 WS-TABLA-SUBTOT OCCURS 2 TIMES INDEXED BY NDX-SUB.
009200         10 WS-SUB-CLASE      PIC X(15).
009300         10 WS-SUB-LEIDOS     PIC 9(07) COMP VALUE ZERO.
009400         10 WS-SUB-APROBADOS  PIC 9(07) COMP VALUE ZERO.
009500         10 WS-SUB-RECHAZADOS PIC 9(07) COMP VALUE ZERO.
009550     05 FILLER                PIC X(01).
009600*
009700*    VARIABLES DE CONTROL DE ERRORES - ESTILO WS-ERROR CENTRAL    *
009800 01  WS-ERROR.
009900     05 WS-ACCION             PIC X(30) VALUE 'INICIO DE PROCESO'.
010000     05 WS-PARRAFO            PIC X(22) VALUE 'MAIN-LINE'.
010010 01  WS-ERROR-LINEA REDEFINES WS-ERROR.
010020     05 WS-ERROR-TEXTO        PIC X(52).
010025 77  W-PROGRAMA               PIC X(08) VALUE 'RD3CTERM'.
010030*
010100*    VARIABLES DE CONTROL DE ARCHIVOS - 88 POR ARCHIVO            *
010200 01  WS-CTRL-ARCHIVOS.
010300     05 FS-TERMIC             PIC X(02) VALUE '00'.
010400         88 E1TERMIC-OK               VALUE '00'.
010500     05 FS-RPTVAL             PIC X(02) VALUE '00'.
010600         88 S1RPTVAL-OK               VALUE '00'.
010700     05 FIN-TERMIC-SW         PIC X(02) VALUE SPACES.
010800         88 FIN-TERMIC                VALUE '10'.
010850     05 FILLER                PIC X(01).
010900 01  WS-CTRL-ARCHIVOS-ALT REDEFINES WS-CTRL-ARCHIVOS.
011000     05 WS-FS-COMBINADO       PIC X(04).
011010     05 FILLER                PIC X(02).
011100*
011150 PROCEDURE DIVISION.
011200*
011300     PERFORM 1000-INICIO
011400        THRU 1000-INICIO-EXIT.
011500
011600     PERFORM 2000-PROCESO
011700        UNTIL FIN-TERMIC.
011800
011900     PERFORM 3000-FIN
012000        THRU 3000-FIN-EXIT.
012100
012200     STOP RUN.
012300*
012400*-----------*
012500 1000-INICIO.
012600*-----------*
012700     INITIALIZE WS-CONTADORES.
012800     MOVE 'HOUSE'          TO WS-SUB-CLASE(1).
012900     MOVE 'CYL-STORAGE'    TO WS-SUB-CLASE(2).
013000
013100     PERFORM 1100-ABRIR-FICHEROS
013200        THRU 1100-ABRIR-FICHEROS-EXIT.
013300
013400     PERFORM 1200-LEE-UNIDAD.
013500*
013600*----------------*
013700 1000-INICIO-EXIT.
013800*----------------*
013900     EXIT.
014000*
014100*-------------------*
014200 1100-ABRIR-FICHEROS.
014300*-------------------*
014400     OPEN INPUT  E1TERMIC.
014500     IF NOT E1TERMIC-OK
014600        MOVE 'OPEN FICHERO THERMAL-UNIT-IN'    TO WS-ACCION
014700        MOVE '1100-ABRIR-FICHEROS'             TO WS-PARRAFO
014800        PERFORM 3001-ERROR
014900     END-IF
015000
015100     OPEN OUTPUT S1RPTVAL.
015200     IF NOT S1RPTVAL-OK
015300        MOVE 'OPEN FICHERO VALIDATION-REPORT' TO WS-ACCION
015400        MOVE '1100-ABRIR-FICHEROS'            TO WS-PARRAFO
015500        PERFORM 3001-ERROR
015600     END-IF.
015700*
015800*------------------------*
015900 1100-ABRIR-FICHEROS-EXIT.
016000*------------------------*
016100     EXIT.
016200*
016300*---------------*
016400 1200-LEE-UNIDAD.
016500*---------------*
016600     READ E1TERMIC
016700     AT END
016800        SET FIN-TERMIC TO TRUE
016900     NOT AT END
017000        ADD 1 TO WS-CONT-LEIDOS
017100     END-READ.
017200*
017300*------------*
017400 2000-PROCESO.
017500*------------*
017600     INITIALIZE WS-MOTIVOS.
017700     SET REG-APROBADO TO TRUE.
017800
017900     PERFORM 2100-VALIDA-PRESENCIA
018000        THRU 2100-VALIDA-PRESENCIA-EXIT.
018100
018200     PERFORM 2200-VALIDA-UNIDAD
018300        THRU 2200-VALIDA-UNIDAD-EXIT.
018400
018500     PERFORM 2900-ESCRIBE-DETALLE
018600        THRU 2900-ESCRIBE-DETALLE-EXIT.
018700
018800     PERFORM 2950-ACTUALIZA-CONTADORES
018900        THRU 2950-ACTUALIZA-CONTADORES-EXIT.
019000
019100     PERFORM 1200-LEE-UNIDAD.
019200*
019300*-----------------*
019400 2000-PROCESO-EXIT.
019500*-----------------*
019600     EXIT.
019700*
019800*------------------------*
019900 2100-VALIDA-PRESENCIA.
020000*------------------------*
020100     IF TERM-ID = SPACES OR LOW-VALUES
020200        MOVE 'IDENTIFICADOR DE UNIDAD TERMICA VACIO'
020300                                        TO WS-MOTIVO-TEXTO
020400        PERFORM 2999-AGREGA-MOTIVO
020500           THRU 2999-AGREGA-MOTIVO-EXIT
020600     END-IF.
020700*
020800*-----------------------------*
020900 2100-VALIDA-PRESENCIA-EXIT.
021000*-----------------------------*
021100     EXIT.
021200*
021300*------------------*
021400 2200-VALIDA-UNIDAD.
021500*------------------*
021600     EVALUATE TRUE
021700        WHEN TERM-ES-CASA
021800           PERFORM 2210-VALIDA-CASA
021900              THRU 2210-VALIDA-CASA-EXIT
022000        WHEN TERM-ES-CILINDRO
022100           PERFORM 2220-VALIDA-CILINDRO
022200              THRU 2220-VALIDA-CILINDRO-EXIT
022300     END-EVALUATE.
022400*
022500*-----------------------*
022600 2200-VALIDA-UNIDAD-EXIT.
022700*-----------------------*
022800     EXIT.
022900*
023000*--------------------*
023100 2210-VALIDA-CASA.
023200*--------------------*
023300     IF CASA-PERD-ETH < ZERO
023400        MOVE 'THERMAL-LOSSES DE CASA NO PUEDE SER < 0'
023500                                        TO WS-MOTIVO-TEXTO
023600        PERFORM 2999-AGREGA-MOTIVO
023700           THRU 2999-AGREGA-MOTIVO-EXIT
023800     END-IF.
023900     IF CASA-CAPA-ETH NOT > ZERO
024000        MOVE 'THERMAL-CAPACITY DE CASA DEBE SER > 0'
024100                                        TO WS-MOTIVO-TEXTO
024200        PERFORM 2999-AGREGA-MOTIVO
024300           THRU 2999-AGREGA-MOTIVO-EXIT
024400     END-IF.
024500     IF CASA-TEMP-MIN > CASA-TEMP-MAX
024600        MOVE 'MIN-TEMPERATURE DE CASA MAYOR QUE MAX-TEMP.'
024700                                        TO WS-MOTIVO-TEXTO
024800        PERFORM 2999-AGREGA-MOTIVO
024900           THRU 2999-AGREGA-MOTIVO-EXIT
025000     END-IF.
025100     IF CASA-TEMP-OBJ NOT BETWEEN CASA-TEMP-MIN AND
025200                                  CASA-TEMP-MAX
025300        MOVE 'TARGET-TEMPERATURE DE CASA FUERA DE MIN-MAX'
025400                                        TO WS-MOTIVO-TEXTO
025500        PERFORM 2999-AGREGA-MOTIVO
025600           THRU 2999-AGREGA-MOTIVO-EXIT
025700     END-IF.
025800*
025900*-------------------------*
026000 2210-VALIDA-CASA-EXIT.
026100*-------------------------*
026200     EXIT.
026300*
026400*-----------------------*
026500 2220-VALIDA-CILINDRO.
026600*-----------------------*
026700     IF CIL-VOL-NIVEL < ZERO
026800        MOVE 'FILL-LEVEL-VOLUME DE CILINDRO NO PUEDE SER < 0'
026900                                        TO WS-MOTIVO-TEXTO
027000        PERFORM 2999-AGREGA-MOTIVO
027100           THRU 2999-AGREGA-MOTIVO-EXIT
027200     END-IF.
027300     IF CIL-VOL-NIVEL-MIN < ZERO
027400        MOVE 'MIN-FILL-LEVEL-VOLUME DE CILINDRO NO PUEDE'
027500             ' SER < 0' TO WS-MOTIVO-TEXTO
027600        PERFORM 2999-AGREGA-MOTIVO
027700           THRU 2999-AGREGA-MOTIVO-EXIT
027800     END-IF.
027900     IF CIL-VOL-NIVEL-MIN > CIL-VOL-NIVEL
028000        MOVE 'MIN-FILL-LEVEL-VOLUME MAYOR QUE FILL-LEVEL'
028100                                        TO WS-MOTIVO-TEXTO
028200        PERFORM 2999-AGREGA-MOTIVO
028300           THRU 2999-AGREGA-MOTIVO-EXIT
028400     END-IF.
028500     IF CIL-TEMP-ENTRADA NOT > ZERO
028600        MOVE 'INLET-TEMPERATURE DE CILINDRO DEBE SER > 0'
028700                                        TO WS-MOTIVO-TEXTO
028800        PERFORM 2999-AGREGA-MOTIVO
028900           THRU 2999-AGREGA-MOTIVO-EXIT
029000     END-IF.
029100     IF CIL-TEMP-RETORNO NOT > ZERO
029200        MOVE 'RETURN-TEMPERATURE DE CILINDRO DEBE SER > 0'
029300                                        TO WS-MOTIVO-TEXTO
029400        PERFORM 2999-AGREGA-MOTIVO
029500           THRU 2999-AGREGA-MOTIVO-EXIT
029600     END-IF.
029700     IF CIL-CALOR-ESP NOT > ZERO
029800        MOVE 'SPECIFIC-HEAT-CAPACITY DE CILINDRO DEBE SER'
029900             ' > 0' TO WS-MOTIVO-TEXTO
030000        PERFORM 2999-AGREGA-MOTIVO
030100           THRU 2999-AGREGA-MOTIVO-EXIT
030200     END-IF.
030300*
030400*----------------------------*
030500 2220-VALIDA-CILINDRO-EXIT.
030600*----------------------------*
030700     EXIT.
030800*
030900*------------------------*
031000 2900-ESCRIBE-DETALLE.
031100*------------------------*
031200     INITIALIZE REG-REPORTE-VALIDACION.
031300     SET RPT-ES-DETALLE TO TRUE.
031400     MOVE TERM-ID TO RPT-UUID-ID.
031500     MOVE TERM-KIND(1:15) TO RPT-CLASE-REGISTRO.
031600
031700     IF REG-RECHAZADO
031800        SET RPT-RECHAZADO TO TRUE
031900        MOVE WS-LISTA-MOTIVOS TO RPT-MOTIVOS
032000     ELSE
032100        SET RPT-APROBADO TO TRUE
032200        MOVE SPACES TO RPT-MOTIVOS
032300     END-IF.
032400
032500     WRITE REG-REPORTE-VALIDACION.
032600*
032700*-----------------------------*
032800 2900-ESCRIBE-DETALLE-EXIT.
032900*-----------------------------*
033000     EXIT.
033100*
033200*-----------------------------*
033300 2950-ACTUALIZA-CONTADORES.
033400*-----------------------------*
033500     EVALUATE TRUE
033600        WHEN TERM-ES-CASA
033700           SET NDX-SUB TO 1
033800        WHEN TERM-ES-CILINDRO
033900           SET NDX-SUB TO 2
034000     END-EVALUATE.
034100
034200     ADD 1 TO WS-SUB-LEIDOS(NDX-SUB).
034300
034400     IF REG-RECHAZADO
034500        ADD 1 TO WS-CONT-RECHAZADOS
034600        ADD 1 TO WS-SUB-RECHAZADOS(NDX-SUB)
034700     ELSE
034800        ADD 1 TO WS-CONT-APROBADOS
034900        ADD 1 TO WS-SUB-APROBADOS(NDX-SUB)
035000     END-IF.
035100*
035200*----------------------------------*
035300 2950-ACTUALIZA-CONTADORES-EXIT.
035400*----------------------------------*
035500     EXIT.
035600*
035700*----------------------*
035800 2999-AGREGA-MOTIVO.
035900*----------------------*
036000     SET REG-RECHAZADO TO TRUE.
036100     ADD 1 TO WS-CANT-MOTIVOS.
036200
036300     IF WS-CANT-MOTIVOS = 1
036400        MOVE WS-MOTIVO-TEXTO TO WS-LISTA-MOTIVOS
036500     ELSE
036600        MOVE WS-LISTA-MOTIVOS TO WS-LISTA-MOTIVOS-ANT
036700        STRING WS-LISTA-MOTIVOS-ANT DELIMITED BY '   '
036800               ' / '               DELIMITED BY SIZE
036900               WS-MOTIVO-TEXTO     DELIMITED BY '  '
037000               INTO WS-LISTA-MOTIVOS
037100        END-STRING
037200     END-IF.
037300*
037400*---------------------------*
037500 2999-AGREGA-MOTIVO-EXIT.
037600*---------------------------*
037700     EXIT.
037800*
037900*--------*
038000 3000-FIN.
038100*--------*
038200     PERFORM 3100-ESCRIBE-SUBTOTALES
038300        THRU 3100-ESCRIBE-SUBTOTALES-EXIT.
038400
038500     PERFORM 3200-ESCRIBE-TOTAL-GENERAL
038600        THRU 3200-ESCRIBE-TOTAL-GENERAL-EXIT.
038700
038800     CLOSE E1TERMIC
038900           S1RPTVAL.
039000
039100     DISPLAY '*********** FIN RD3CTERM ***********'.
039200     DISPLAY 'UNIDADES LEIDAS:      ' WS-CONT-LEIDOS.
039300     DISPLAY 'UNIDADES APROBADAS:   ' WS-CONT-APROBADOS.
039400     DISPLAY 'UNIDADES RECHAZADAS:  ' WS-CONT-RECHAZADOS.
039450     DISPLAY 'ESTADO CIERRE (TERMIC/RPTVAL):  ' WS-FS-COMBINADO.
039460     DISPLAY 'ULTIMO PUNTO DE CONTROL: ' WS-ERROR-TEXTO.
039500*
039600*-------------*
039700 3000-FIN-EXIT.
039800*-------------*
039900     EXIT.
040000*
040100*----------------------------*
040200 3100-ESCRIBE-SUBTOTALES.
040300*----------------------------*
040400     SET NDX-SUB TO 1.
040500     PERFORM 3110-ESCRIBE-UN-SUBTOTAL
040600        THRU 3110-ESCRIBE-UN-SUBTOTAL-EXIT
040700        2 TIMES.
040800*
040900*---------------------------------*
041000 3100-ESCRIBE-SUBTOTALES-EXIT.
041100*---------------------------------*
041200     EXIT.
041300*
041400*-------------------------------*
041500 3110-ESCRIBE-UN-SUBTOTAL.
041600*-------------------------------*
041700     INITIALIZE REG-REPORTE-VALIDACION.
041800     SET RPT-ES-SUBTOTAL TO TRUE.
041900     MOVE WS-SUB-CLASE(NDX-SUB)      TO RPT-CLASE-REGISTRO.
042000     MOVE WS-SUB-LEIDOS(NDX-SUB)     TO RPT-CANT-REVISADOS.
042100     MOVE WS-SUB-APROBADOS(NDX-SUB)  TO RPT-CANT-APROBADOS.
042200     MOVE WS-SUB-RECHAZADOS(NDX-SUB) TO RPT-CANT-RECHAZADOS.
042300     WRITE REG-REPORTE-VALIDACION.
042400     SET NDX-SUB UP BY 1.
042500*
042600*------------------------------------*
042700 3110-ESCRIBE-UN-SUBTOTAL-EXIT.
042800*------------------------------------*
042900     EXIT.
043000*
043100*---------------------------------*
043200 3200-ESCRIBE-TOTAL-GENERAL.
043300*---------------------------------*
043400     INITIALIZE REG-REPORTE-VALIDACION.
043500     SET RPT-ES-TOTAL TO TRUE.
043600     MOVE 'TOTAL GENERAL'    TO RPT-CLASE-REGISTRO.
043700     MOVE WS-CONT-LEIDOS     TO RPT-CANT-REVISADOS.
043800     MOVE WS-CONT-APROBADOS  TO RPT-CANT-APROBADOS.
043900     MOVE WS-CONT-RECHAZADOS TO RPT-CANT-RECHAZADOS.
044000     WRITE REG-REPORTE-VALIDACION.
044100*
044200*--------------------------------------*
044300 3200-ESCRIBE-TOTAL-GENERAL-EXIT.
044400*--------------------------------------*
044500     EXIT.
044600*
044700*-----------*
044750*RITM55689 10-08-2026 R.ESPINOZA T. - USA MISMO FORMATO DE       *
044760*          SALIDA QUE RD1CCNTR/RD2CPART (ACCION/PARRAFO)         *
044800 3001-ERROR.
044900*-----------*
045000     DISPLAY '********** ERROR EN EL PROGRAMA **********'.
045010     DISPLAY 'PROGRAMA:        ' W-PROGRAMA.
045020     DISPLAY 'ACCION:          ' WS-ACCION.
045025     DISPLAY 'PARRAFO:         ' WS-PARRAFO.
045300     DISPLAY '******************************************'.
045400     MOVE 08 TO RETURN-CODE.
045500     STOP RUN.
045600*-----------------*
045700* FIN DE PROGRAMA *
045800*-----------------*
