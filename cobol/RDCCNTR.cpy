000100***************************************************************
000200*                        R D C C N T R                        *
000300*                                                              *
000400*   COPY DCLGEN DEL ARCHIVO CONECTOR-IN (RED DE DISTRIBUCION)  *
000500*   LINEA / TRAFO 2 DEVANADOS / TRAFO 3 DEVANADOS / SECCIONADOR*
000600*   UN SOLO LAYOUT FISICO, PARTE VARIANTE SEGUN TIPO CONECTOR  *
000700***************************************************************
000800*  L O G   D E   M O D I F I C A C I O N E S                  *
000900*---------- ---------- ---------------- ------------------------
001000*RITM55501  14-01-2026 R.ESPINOZA T.    CREACION DEL COMPONENTE
001100*---------- ---------- ---------------- ------------------------
001200***************************************************************
001300 01  REG-CONECTOR.
001400     05 CNTR-UUID              PIC X(36).
001500     05 CNTR-ID                PIC X(40).
001600     05 CNTR-KIND              PIC X(01).
001700         88 CNTR-ES-LINEA               VALUE 'L'.
001800         88 CNTR-ES-TRAFO-2D            VALUE '2'.
001900         88 CNTR-ES-TRAFO-3D            VALUE '3'.
002000         88 CNTR-ES-SWITCH              VALUE 'S'.
002100     05 CNTR-NODO-A-ID         PIC X(36).
002200     05 CNTR-NODO-B-ID         PIC X(36).
002300     05 CNTR-NODO-A-SUBRED     PIC 9(05)       USAGE COMP-3.
002400     05 CNTR-NODO-B-SUBRED     PIC 9(05)       USAGE COMP-3.
002500     05 CNTR-NODO-A-TENSION    PIC 9(05)V9(02) USAGE COMP-3.
002600     05 CNTR-NODO-B-TENSION    PIC 9(05)V9(02) USAGE COMP-3.
002700     05 CNTR-NUM-PARALELOS     PIC 9(03)       USAGE COMP-3.
002800*
002900*    PARTE VARIANTE SEGUN CNTR-KIND - VER REDEFINES ABAJO
003000     05 CNTR-DATOS-VARIANTE.
003100         10 CNTR-DATOS-LINEA.
003200             15 LIN-LARGO           PIC S9(05)V9(03) COMP-3.
003300             15 LIN-TIPO-ID         PIC X(36).
003400             15 LIN-LAT-INICIO      PIC S9(03)V9(06) COMP-3.
003500             15 LIN-LON-INICIO      PIC S9(03)V9(06) COMP-3.
003600             15 LIN-LAT-FIN         PIC S9(03)V9(06) COMP-3.
003700             15 LIN-LON-FIN         PIC S9(03)V9(06) COMP-3.
003800             15 FILLER              PIC X(20).
003900         10 CNTR-DATOS-TRAFO2D REDEFINES CNTR-DATOS-LINEA.
004000             15 T2D-TAP-POS         PIC S9(03)       COMP-3.
004100             15 T2D-TIPO-ID         PIC X(36).
004200             15 FILLER              PIC X(40).
004300         10 CNTR-DATOS-TRAFO3D REDEFINES CNTR-DATOS-LINEA.
004400             15 T3D-NODO-C-ID       PIC X(36).
004500             15 T3D-NODO-C-SUBRED   PIC 9(05)       COMP-3.
004600             15 T3D-NODO-C-TENSION  PIC 9(05)V9(02) COMP-3.
004700             15 T3D-TAP-POS         PIC S9(03)       COMP-3.
004800             15 T3D-TIPO-ID         PIC X(36).
004900         10 CNTR-DATOS-SWITCH  REDEFINES CNTR-DATOS-LINEA.
005000             15 FILLER              PIC X(80).
005100     05 FILLER                 PIC X(10).
