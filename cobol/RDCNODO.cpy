000100***************************************************************
000200*                        R D C N O D O                        *
000300*                                                              *
000400*   COPY DCLGEN DE LA TABLA DE REFERENCIA DE NODOS (NODE-REF)  *
000500*   UNA ENTRADA POR NODO: SUBRED Y TENSION NOMINAL             *
000600*   SE CARGA COMPLETA EN MEMORIA (TABLA OCCURS) AL INICIO      *
000700***************************************************************
000800*  L O G   D E   M O D I F I C A C I O N E S                  *
000900*---------- ---------- ---------------- ------------------------
001000*RITM55501  14-01-2026 R.ESPINOZA T.    CREACION DEL COMPONENTE
001100*---------- ---------- ---------------- ------------------------
001200***************************************************************
001300 01  REG-NODO-REF.
001400     05 NODO-UUID              PIC X(36).
001500     05 NODO-SUBRED            PIC 9(05)       USAGE COMP-3.
001600     05 NODO-TENSION           PIC 9(05)V9(02) USAGE COMP-3.
001700     05 FILLER                 PIC X(20).
