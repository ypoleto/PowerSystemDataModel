000100***************************************************************
000200*                        R D C T L I N                        *
000300*                                                              *
000400*   COPY DCLGEN DE LA TABLA DE TIPOS DE LINEA (LINE-TYPE-REF)  *
000500*   VALORES POR KM (B,G,R,X), CORRIENTE MAXIMA Y TENSION       *
000600***************************************************************
000700*  L O G   D E   M O D I F I C A C I O N E S                  *
000800*---------- ---------- ---------------- ------------------------
000900*RITM55501  14-01-2026 R.ESPINOZA T.    CREACION DEL COMPONENTE
001000*---------- ---------- ---------------- ------------------------
001100***************************************************************
001200 01  REG-TIPO-LINEA.
001300     05 TLIN-UUID              PIC X(36).
001400     05 TLIN-ID                PIC X(40).
001500     05 TLIN-B                 PIC S9(05)V9(04) COMP-3.
001600     05 TLIN-G                 PIC S9(05)V9(04) COMP-3.
001700     05 TLIN-R                 PIC S9(05)V9(04) COMP-3.
001800     05 TLIN-X                 PIC S9(05)V9(04) COMP-3.
001900     05 TLIN-IMAX              PIC S9(05)V9(02) COMP-3.
002000     05 TLIN-VNOM              PIC S9(05)V9(02) COMP-3.
002100     05 FILLER                 PIC X(20).
