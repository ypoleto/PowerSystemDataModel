000100***************************************************************
000200*                        R D P A R T I C                      *
000300*                                                              *
000400*   COPY DCLGEN DEL ARCHIVO DE PARTICIPANTES DEL SISTEMA       *
000500*   (PARTICIPANT-IN): BM/CHP/EV/FIXEDFEEDIN/HP/LOAD/PV/        *
000600*   STORAGE/WEC/EVCS - PARTE VARIANTE SOLO PARA LOS TIPOS QUE  *
000700*   NO USAN CATALOGO DE TIPO (FEEDIN, LOAD, PV)                *
000800***************************************************************
000900*  L O G   D E   M O D I F I C A C I O N E S                  *
001000*---------- ---------- ---------------- ------------------------
001100*RITM55501  15-01-2026 R.ESPINOZA T.    CREACION DEL COMPONENTE
001200*---------- ---------- ---------------- ------------------------
001300***************************************************************
001400 01  REG-PARTICIPANTE.
001500     05 PART-UUID              PIC X(36).
001600     05 PART-ID                PIC X(40).
001700     05 PART-NODO-ID           PIC X(36).
001800     05 PART-QCARACT           PIC X(40).
001900     05 PART-KIND              PIC X(11).
002000         88 PART-ES-BM                  VALUE 'BM'.
002100         88 PART-ES-CHP                 VALUE 'CHP'.
002200         88 PART-ES-EV                  VALUE 'EV'.
002300         88 PART-ES-FEEDIN              VALUE 'FIXEDFEEDIN'.
002400         88 PART-ES-HP                  VALUE 'HP'.
002500         88 PART-ES-LOAD                VALUE 'LOAD'.
002600         88 PART-ES-PV                  VALUE 'PV'.
002700         88 PART-ES-STORAGE             VALUE 'STORAGE'.
002800         88 PART-ES-WEC                 VALUE 'WEC'.
002900         88 PART-ES-EVCS                VALUE 'EVCS'.
003000     05 PART-TIPO-ID           PIC X(36).
003100*
003200*    PARTE VARIANTE - SOLO SIGNIFICATIVA PARA FEEDIN/LOAD/PV
003300     05 PART-DATOS-VARIANTE.
003400         10 PART-DATOS-FEEDIN.
003500             15 FEED-SRATED         PIC S9(07)V9(02) COMP-3.
003600             15 FEED-COSPHI         PIC S9(01)V9(02) COMP-3.
003700             15 FILLER              PIC X(30).
003800         10 PART-DATOS-LOAD REDEFINES PART-DATOS-FEEDIN.
003900             15 LOAD-PERFIL         PIC X(10).
004000             15 LOAD-SRATED         PIC S9(07)V9(02) COMP-3.
004100             15 LOAD-ECONS-ANU      PIC S9(07)V9(02) COMP-3.
004200             15 LOAD-COSPHI         PIC S9(01)V9(02) COMP-3.
004300         10 PART-DATOS-PV REDEFINES PART-DATOS-FEEDIN.
004400             15 PV-SRATED           PIC S9(07)V9(02) COMP-3.
004500             15 PV-ALBEDO           PIC S9(01)V9(02) COMP-3.
004600             15 PV-AZIMUT           PIC S9(03)V9(02) COMP-3.
004700             15 PV-ETACONV          PIC S9(03)V9(02) COMP-3.
004800             15 PV-ALTURA           PIC S9(03)V9(02) COMP-3.
004900             15 PV-COSPHI           PIC S9(01)V9(02) COMP-3.
005000     05 FILLER                 PIC X(15).
