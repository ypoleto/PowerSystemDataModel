000100***************************************************************
000200*                        R D R P T L I N                      *
000300*                                                              *
000400*   COPY DEL RENGLON DE IMPRESION COMUN A LOS TRES MOTORES DE  *
000500*   VALIDACION (RD1CCNTR/RD2CPART/RD3CTERM). UN MISMO LAYOUT   *
000600*   SIRVE PARA DETALLE, SUBTOTAL POR CLASE Y TOTAL GENERAL,    *
000700*   SEGUN RPT-TIPO-LINEA.                                     *
000800***************************************************************
000900*  L O G   D E   M O D I F I C A C I O N E S                  *
001000*---------- ---------- ---------------- ------------------------
001100*RITM55501  15-01-2026 R.ESPINOZA T.    CREACION DEL COMPONENTE
001200*---------- ---------- ---------------- ------------------------
001300***************************************************************
001400 01  REG-REPORTE-VALIDACION.
001500     05 RPT-TIPO-LINEA         PIC X(01).
001600         88 RPT-ES-DETALLE              VALUE 'D'.
001700         88 RPT-ES-SUBTOTAL             VALUE 'S'.
001800         88 RPT-ES-TOTAL                VALUE 'T'.
001900     05 FILLER                 PIC X(01) VALUE SPACE.
002000     05 RPT-CLASE-REGISTRO     PIC X(15).
002100     05 FILLER                 PIC X(01) VALUE SPACE.
002200     05 RPT-UUID-ID            PIC X(40).
002300     05 FILLER                 PIC X(01) VALUE SPACE.
002400     05 RPT-RESULTADO          PIC X(04).
002500         88 RPT-APROBADO                VALUE 'PASS'.
002600         88 RPT-RECHAZADO               VALUE 'FAIL'.
002700     05 FILLER                 PIC X(01) VALUE SPACE.
002800     05 RPT-CANT-REVISADOS     PIC ZZZ,ZZ9.
002900     05 FILLER                 PIC X(01) VALUE SPACE.
003000     05 RPT-CANT-APROBADOS     PIC ZZZ,ZZ9.
003100     05 FILLER                 PIC X(01) VALUE SPACE.
003200     05 RPT-CANT-RECHAZADOS    PIC ZZZ,ZZ9.
003300     05 FILLER                 PIC X(01) VALUE SPACE.
003400     05 RPT-MOTIVOS            PIC X(180).
