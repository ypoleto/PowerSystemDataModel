000100***************************************************************
000200*                        R D T 3 W T I P                      *
000300*                                                              *
000400*   COPY DCLGEN TIPOS DE TRAFO 3 DEVANADOS                    *
000500*   (TRANSFORMER-3W-TYPE-REF) - DEVANADOS A / B / C           *
000600***************************************************************
000700*  L O G   D E   M O D I F I C A C I O N E S                  *
000800*---------- ---------- ---------------- ------------------------
000900*RITM55501  14-01-2026 R.ESPINOZA T.    CREACION DEL COMPONENTE
001000*---------- ---------- ---------------- ------------------------
001100***************************************************************
001200 01  REG-TIPO-TRAFO3D.
001300     05 T3T-UUID               PIC X(36).
001400     05 T3T-SNOM-A             PIC S9(05)V9(02) COMP-3.
001500     05 T3T-SNOM-B             PIC S9(05)V9(02) COMP-3.
001600     05 T3T-SNOM-C             PIC S9(05)V9(02) COMP-3.
001700     05 T3T-VNOM-A             PIC S9(05)V9(02) COMP-3.
001800     05 T3T-VNOM-B             PIC S9(05)V9(02) COMP-3.
001900     05 T3T-VNOM-C             PIC S9(05)V9(02) COMP-3.
002000     05 T3T-RSC-A              PIC S9(05)V9(04) COMP-3.
002100     05 T3T-RSC-B              PIC S9(05)V9(04) COMP-3.
002200     05 T3T-RSC-C              PIC S9(05)V9(04) COMP-3.
002300     05 T3T-XSC-A              PIC S9(05)V9(04) COMP-3.
002400     05 T3T-XSC-B              PIC S9(05)V9(04) COMP-3.
002500     05 T3T-XSC-C              PIC S9(05)V9(04) COMP-3.
002600     05 T3T-GM                 PIC S9(05)V9(04) COMP-3.
002700     05 T3T-BM                 PIC S9(05)V9(04) COMP-3.
002800     05 T3T-DV                 PIC S9(03)V9(02) COMP-3.
002900     05 T3T-DPHI               PIC S9(03)V9(02) COMP-3.
003000     05 T3T-TAP-NEUTRO         PIC S9(03)       COMP-3.
003100     05 T3T-TAP-MIN            PIC S9(03)       COMP-3.
003200     05 T3T-TAP-MAX            PIC S9(03)       COMP-3.
003300     05 FILLER                 PIC X(10).
