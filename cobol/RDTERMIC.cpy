000100***************************************************************
000200*                        R D T E R M I C                      *
000300*                                                              *
000400*   COPY DCLGEN DEL ARCHIVO DE UNIDADES TERMICAS               *
000500*   (THERMAL-UNIT-IN): CASA TERMICA (SUMIDERO) O               *
000600*   ESTANQUE CILINDRICO (ALMACENAMIENTO)                       *
000700***************************************************************
000800*  L O G   D E   M O D I F I C A C I O N E S                  *
000900*---------- ---------- ---------------- ------------------------
001000*RITM55501  15-01-2026 R.ESPINOZA T.    CREACION DEL COMPONENTE
001100*---------- ---------- ---------------- ------------------------
001200***************************************************************
001300 01  REG-UNIDAD-TERMICA.
001400     05 TERM-UUID              PIC X(36).
001500     05 TERM-ID                PIC X(40).
001600     05 TERM-KIND              PIC X(11).
001700         88 TERM-ES-CASA                VALUE 'HOUSE'.
001800         88 TERM-ES-CILINDRO            VALUE 'CYL-STORAGE'.
001900*
002000*    PARTE VARIANTE SEGUN TERM-KIND - VER REDEFINES ABAJO
002100     05 TERM-DATOS-VARIANTE.
002200         10 TERM-DATOS-CASA.
002300             15 CASA-PERD-ETH       PIC S9(05)V9(03) COMP-3.
002400             15 CASA-CAPA-ETH       PIC S9(05)V9(03) COMP-3.
002500             15 CASA-TEMP-MIN       PIC S9(03)V9(02) COMP-3.
002600             15 CASA-TEMP-MAX       PIC S9(03)V9(02) COMP-3.
002700             15 CASA-TEMP-OBJ       PIC S9(03)V9(02) COMP-3.
002800             15 FILLER              PIC X(10).
002900         10 TERM-DATOS-CILINDRO REDEFINES TERM-DATOS-CASA.
003000             15 CIL-VOL-NIVEL       PIC S9(07)V9(02) COMP-3.
003100             15 CIL-VOL-NIVEL-MIN   PIC S9(07)V9(02) COMP-3.
003200             15 CIL-TEMP-ENTRADA    PIC S9(03)V9(02) COMP-3.
003300             15 CIL-TEMP-RETORNO    PIC S9(03)V9(02) COMP-3.
003400             15 CIL-CALOR-ESP       PIC S9(03)V9(04) COMP-3.
003500     05 FILLER                 PIC X(15).
