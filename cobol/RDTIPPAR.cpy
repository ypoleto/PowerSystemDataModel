000100***************************************************************
000200*                        R D T I P P A R                      *
000300*                                                              *
000400*   COPY DCLGEN DE LA TABLA DE TIPOS DE PARTICIPANTE           *
000500*   (PARTICIPANT-TYPE-REF): PARTE COMUN (CAPEX/OPEX/S-RATED/   *
000600*   COS-PHI) MAS PARTE VARIANTE POR BM/CHP/EV/HP/STORAGE/WEC   *
000700***************************************************************
000800*  L O G   D E   M O D I F I C A C I O N E S                  *
000900*---------- ---------- ---------------- ------------------------
001000*RITM55501  15-01-2026 R.ESPINOZA T.    CREACION DEL COMPONENTE
001100*---------- ---------- ---------------- ------------------------
001200***************************************************************
001300 01  REG-TIPO-PARTICIPANTE.
001400     05 TIPO-UUID              PIC X(36).
001500     05 TIPO-KIND              PIC X(07).
001600         88 TIPO-ES-BM                  VALUE 'BM'.
001700         88 TIPO-ES-CHP                 VALUE 'CHP'.
001800         88 TIPO-ES-EV                  VALUE 'EV'.
001900         88 TIPO-ES-HP                  VALUE 'HP'.
002000         88 TIPO-ES-STORAGE             VALUE 'STORAGE'.
002100         88 TIPO-ES-WEC                 VALUE 'WEC'.
002200     05 TIPO-CAPEX             PIC S9(07)V9(02) COMP-3.
002300     05 TIPO-CAPEX-PRES        PIC X(01).
002400         88 TIPO-CAPEX-AUSENTE          VALUE 'N'.
002500     05 TIPO-OPEX              PIC S9(07)V9(02) COMP-3.
002600     05 TIPO-OPEX-PRES         PIC X(01).
002700         88 TIPO-OPEX-AUSENTE           VALUE 'N'.
002800     05 TIPO-SRATED            PIC S9(07)V9(02) COMP-3.
002900     05 TIPO-SRATED-PRES       PIC X(01).
003000         88 TIPO-SRATED-AUSENTE         VALUE 'N'.
003100     05 TIPO-COSPHI            PIC S9(01)V9(02) COMP-3.
003200*
003300*    PARTE VARIANTE SEGUN TIPO-KIND - VER REDEFINES ABAJO
003400     05 TIPO-DATOS-VARIANTE.
003500         10 TIPO-DATOS-BM.
003600             15 BM-GRAD-POT         PIC S9(05)V9(02) COMP-3.
003700             15 BM-ETA-CONV         PIC S9(03)V9(02) COMP-3.
003800             15 FILLER              PIC X(20).
003900         10 TIPO-DATOS-CHP REDEFINES TIPO-DATOS-BM.
004000             15 CHP-P-PROPIO        PIC S9(05)V9(02) COMP-3.
004100             15 CHP-P-TERMICA       PIC S9(05)V9(02) COMP-3.
004200             15 CHP-ETA-EL          PIC S9(03)V9(02) COMP-3.
004300             15 CHP-ETA-TERM        PIC S9(03)V9(02) COMP-3.
004400         10 TIPO-DATOS-EV REDEFINES TIPO-DATOS-BM.
004500             15 EV-E-ALMAC          PIC S9(07)V9(02) COMP-3.
004600             15 EV-E-CONSKM         PIC S9(05)V9(02) COMP-3.
004700         10 TIPO-DATOS-HP REDEFINES TIPO-DATOS-BM.
004800             15 HP-P-TERMICA        PIC S9(05)V9(02) COMP-3.
004900         10 TIPO-DATOS-STORAGE REDEFINES TIPO-DATOS-BM.
005000             15 STG-CICLOS-VIDA     PIC S9(07)       COMP-3.
005100             15 STG-ETA             PIC S9(03)V9(02) COMP-3.
005200             15 STG-DOD             PIC S9(03)V9(02) COMP-3.
005300             15 STG-P-MAX           PIC S9(05)V9(02) COMP-3.
005400             15 STG-GRAD-POT        PIC S9(05)V9(02) COMP-3.
005500             15 STG-VIDA-UTIL       PIC S9(07)V9(02) COMP-3.
005600             15 STG-E-ALMAC         PIC S9(07)V9(02) COMP-3.
005700         10 TIPO-DATOS-WEC REDEFINES TIPO-DATOS-BM.
005800             15 WEC-ETA-CONV        PIC S9(03)V9(02) COMP-3.
005900             15 WEC-AREA-ROTOR      PIC S9(05)V9(02) COMP-3.
006000             15 WEC-ALT-BUJE        PIC S9(05)V9(02) COMP-3.
006100     05 FILLER                 PIC X(10).
